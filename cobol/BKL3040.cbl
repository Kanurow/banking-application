000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* BENEFICIARY / CUSTOMER LOOKUP SUBPROGRAM FOR THE DEPOSIT       *
000400* SYSTEM.  CALLED BY BKT3020 DURING TRANSFER PROCESSING TO       *
000500* RESOLVE A BENEFICIARY BY ACCOUNT NUMBER OR EMAIL AND CONFIRM   *
000600* THE BENEFICIARY IS HELD AT THE EXPECTED BANK; ALSO CALLABLE    *
000700* BY THE ONLINE TELLER INQUIRY TRANSACTION (IQRY01), AND AS OF   *
000800* 11-02 BY BKT3020 ITSELF (260-PROCESS-INQUIRY), TO RESOLVE A    *
000900* CUSTOMER BY ID.  THE CUSTOMER TABLE IS PASSED IN BY THE        *
000950* CALLER - THIS PROGRAM OWNS NO FILES OF ITS OWN.                *
000960*                                                                *
000970* BECAUSE THE TABLE IS PASSED BY REFERENCE RATHER THAN COPIED,   *
000980* THE LK-CUST-TABLE LAYOUT BELOW MUST STAY BYTE-FOR-BYTE         *
000990* IDENTICAL TO CUST-TABLE IN WHICHEVER PROGRAM CALLS THIS ONE -  *
000995* WIDEN ONE WITHOUT WIDENING THE OTHER AND THE SUBSCRIPT MATH    *
000998* ON BOTH SIDES OF THE CALL GOES OUT OF STEP.                    *
001000******************************************************************
001100*                    C H A N G E   L O G
001200******************************************************************
001300* 93-02-08  DHS  0355  INITIAL CUT - ACCOUNT NUMBER LOOKUP ONLY.
001400* 94-11-30  RJP  0430  ADDED THE EMAIL SEARCH KEY WHEN ON-LINE
001500*                      BANKING REGISTRATION WENT LIVE.
001600* 96-04-02  KLM  0488  ADDED THE CUST-ID INQUIRY MODE FOR IQRY01.
001700* 99-01-11  KLM  0561  Y2K SIGN-OFF - NO DATE FIELDS IN THIS
001800*                      PROGRAM, REGRESSION RERUN FOR THE RECORD.
001850* 03-10-15  TWN  0674  ADDED THE BENEFICIARY BANK VALIDATION
001860*                      MODE (300-VALIDATE-BENEFICIARY-BANK) AT
001870*                      THE COMPTROLLER'S REQUEST - A TRANSFER TO
001880*                      A CORRECT ACCOUNT NUMBER AT THE WRONG BANK
001890*                      HAD SLIPPED THROUGH THE PRIOR QUARTER.
001900* 07-03-19  TWN  0711  ADDED THE TRAILING FILLER TO LK-CUST-
001910*                      ENTRY TO MATCH THE MASTER TABLE COPY IN
001920*                      BKI3010/BKT3020 - SEE THAT CHANGE LOG.
001930* 09-08-04  TWN  0733  ADDED THE ACCT-GROUP AND DOB-GROUP
001940*                      REDEFINES SO A DUMP READER CAN SEE THE
001950*                      BRANCH/SEQUENCE AND YEAR/MONTH/DAY SPLIT
001960*                      WITHOUT UNSTRINGING BY HAND.
001961* 11-02-04  TWN  0762  MODE 'I' IS NOW ALSO DRIVEN FROM BKT3020
001962*                      (260-PROCESS-INQUIRY) FOR A BATCH CUSTOMER
001963*                      DETAIL REQUEST - NO CODE CHANGE IN THIS
001964*                      PROGRAM, HEADER COMMENTS UPDATED SO THEY
001965*                      DO NOT KEEP CLAIMING NO BATCH DRIVER CALLS
001966*                      THIS MODE.
001970******************************************************************
002000 PROGRAM-ID.  BKL3040.
002100 AUTHOR.  D. H. STOUT.
002200 INSTALLATION.  FIRST COMMONWEALTH DATA CENTER.
002300 DATE-WRITTEN.  02/08/93.
002400 DATE-COMPILED.
002500 SECURITY.  CONFIDENTIAL - BANK OPERATIONS USE ONLY.
002550*
002560*    MODE 'A' RUNS ONCE PER TRANSFER REQUEST FROM BKT3020'S
002570*    210-PROCESS-TRANSFER TO FIND THE RECEIVER.  MODE 'I' WAS
002580*    ORIGINALLY CALLED ONLY FROM THE ON-LINE TELLER SCREEN, BUT
002590*    AS OF 11-02 (0762) BKT3020'S 260-PROCESS-INQUIRY ALSO
002600*    DRIVES BOTH MODES FOR A BATCH-SUBMITTED CUSTOMER DETAIL
002610*    REQUEST.  IT NEVER OPENS A FILE AND NEVER WRITES ANYTHING -
002611*    ALL WORK IS AGAINST THE CALLER'S OWN IN-MEMORY TABLE.
002620*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-390.
003000 OBJECT-COMPUTER.  IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003310*    C01 IS CARRIED HERE ONLY FOR CONSISTENCY WITH THE OTHER
003320*    TWO PROGRAMS IN THIS SUITE - A CALLED SUBPROGRAM WITH NO
003330*    REPORT FILE OF ITS OWN HAS NO ACTUAL USE FOR A TOP-OF-FORM
003340*    CHANNEL, BUT THE SHOP'S STANDARD SPECIAL-NAMES PARAGRAPH IS
003350*    KEPT IDENTICAL ACROSS ALL PROGRAMS IN A SUITE REGARDLESS.
003360*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003510*
003520*    PARA-NAME IS THE TRACE FIELD SET AT THE TOP OF EVERY
003530*    PARAGRAPH BELOW - WHEN A CALLING PROGRAM ABENDS WITH THIS
003540*    ONE ON THE STACK, A DUMP READER CAN TELL WHICH LOOKUP MODE
003550*    WAS RUNNING WITHOUT WALKING THE WHOLE LISTING.  CARRIED AS
003560*    A STANDALONE 77-LEVEL, THE SAME WAY THE OLD REDEEDAT /
003570*    REDEEPRT WORK FIELDS WERE CARRIED IN WRKSFINL.
003580*
003590 77  PARA-NAME                    PIC X(40).
003600*
003610*    WS-CUST-IDX-SAVE HOLDS THE LAST SUCCESSFUL TABLE POSITION
003620*    ACROSS CALLS SO A REPEAT LOOKUP ON THE SAME CUSTOMER DOES
003630*    NOT HAVE TO RE-SEARCH FROM THE TOP OF THE TABLE - ALSO
003640*    KEPT AS ITS OWN 77-LEVEL RATHER THAN IN A GROUP.  NOTE
003650*    THAT NO PARAGRAPH BELOW ACTUALLY CONSULTS THIS FIELD YET -
003655*    IT IS SET ASIDE FOR A FUTURE "MOST RECENTLY RESOLVED"
003657*    SHORT-CIRCUIT THAT OPERATIONS HAS ASKED FOR BUT NO TICKET
003658*    HAS BEEN CUT FOR.
003659*
003660 77  WS-CUST-IDX-SAVE             PIC S9(5) COMP  VALUE +0.
003900*
003910*    ONLY TWO WORKING-STORAGE ITEMS IN THE WHOLE PROGRAM - THIS
003920*    IS A LOOKUP ENGINE, NOT A DATA OWNER, SO NEARLY EVERYTHING
003930*    ELSE LIVES IN THE LINKAGE SECTION BELOW.
003950*
004000 LINKAGE SECTION.
004100 01  LK-CUST-TABLE.
004150*
004160*    LK-CUST-ENTRY IS THE CALLER'S CUST-TABLE ENTRY, FIELD FOR
004170*    FIELD, RIGHT DOWN TO THE TRAILING FILLER PAD - SEE THE
004180*    07-03-19 CHANGE LOG NOTE ABOVE.
004200     05  LK-CUST-ENTRY OCCURS 9000 TIMES
004300             INDEXED BY LK-CUST-IDX.
004400         10  LK-CT-CUST-ID           PIC 9(9).
004500         10  LK-CT-ACCOUNT-NUMBER    PIC X(10).
004501*
004502*    LK-CT-ACCT-GROUP SPLITS THE ACCOUNT NUMBER INTO ITS
004503*    FOUR-DIGIT BRANCH PREFIX AND SIX-DIGIT SEQUENCE PORTION -
004504*    NOT USED BY ANY PARAGRAPH BELOW TODAY, BUT KEPT AVAILABLE
004505*    FOR A DUMP READER OR FOR A FUTURE BRANCH-LEVEL REPORTING
004506*    ENHANCEMENT WITHOUT HAVING TO REDEFINE THE FIELD FROM
004507*    SCRATCH.
004508*
004520         10  LK-CT-ACCT-GROUP REDEFINES LK-CT-ACCOUNT-NUMBER.
004540             15  LK-CT-ACCT-BRANCH    PIC X(4).
004560             15  LK-CT-ACCT-SEQ-NBR   PIC X(6).
004600         10  LK-CT-EMAIL             PIC X(40).
004700         10  LK-CT-USERNAME          PIC X(20).
004800         10  LK-CT-FIRST-NAME        PIC X(20).
004900         10  LK-CT-LAST-NAME         PIC X(20).
005000         10  LK-CT-BANK-NAME         PIC X(15).
005100         10  LK-CT-BALANCE           PIC S9(11)V99 COMP-3.
005200         10  LK-CT-DATE-OF-BIRTH     PIC 9(8).
005210*
005211*    LK-CT-DOB-GROUP IS THE SAME YEAR/MONTH/DAY OVERLAY USED
005212*    IN CUSTREC ITSELF - NOT REFERENCED BY THIS PROGRAM'S
005213*    LOGIC, BUT A LOOKUP PROGRAM TOUCHING A CUSTOMER RECORD IS
005214*    A NATURAL PLACE FOR A DUMP READER TO GO LOOKING FOR A
005215*    READABLE BIRTH DATE, SO THE OVERLAY IS CARRIED HERE TOO.
005216*
005220         10  LK-CT-DOB-GROUP REDEFINES LK-CT-DATE-OF-BIRTH.
005240             15  LK-CT-DOB-YY         PIC 9(4).
005260             15  LK-CT-DOB-MM         PIC 9(2).
005280             15  LK-CT-DOB-DD         PIC 9(2).
005290         10  FILLER                  PIC X(05).
005300
005390*
005395*    LK-CUST-TABLE-COUNT IS THE CALLER'S HIGH-WATER MARK, NOT
005396*    THIS PROGRAM'S OWN - IT NEVER CHANGES, ONLY READS THE
005397*    VALUE TO KNOW WHERE TO STOP SEARCHING.
005398*
005400 01  LK-CUST-TABLE-COUNT         PIC S9(5) COMP.
005500
005550*
005560*    LK-REQUEST IS FILLED BY THE CALLER BEFORE EVERY CALL.
005570*    LK-INQUIRY-MODE PICKS WHICH OF THE TWO LOOKUP PARAGRAPHS
005580*    RUNS; LK-SEARCH-BANK-NAME IS ONLY EXAMINED WHEN MODE 'A'
005590*    SUCCEEDS, SINCE A BENEFICIARY BANK CHECK IS MEANINGLESS
005595*    UNTIL A BENEFICIARY HAS ACTUALLY BEEN FOUND.
005596*
005600 01  LK-REQUEST.
005700     05  LK-INQUIRY-MODE         PIC X.
005800         88  LK-MODE-ACCT-OR-EMAIL   VALUE 'A'.
005900         88  LK-MODE-CUST-ID         VALUE 'I'.
006000     05  LK-SEARCH-TARGET        PIC X(40).
006100     05  LK-SEARCH-CUST-ID       PIC 9(9).
006200     05  LK-SEARCH-BANK-NAME     PIC X(15).
006250*
006260*    LK-RESULT IS FILLED BY 000-SETUP-RTN WITH NEUTRAL/NOT-
006270*    FOUND VALUES AT THE TOP OF EVERY CALL, THEN OVERWRITTEN BY
006280*    150-FILL-RESULT ONLY IF A MATCH IS ACTUALLY LOCATED - THIS
006290*    WAY THE CALLER NEVER SEES A PRIOR CALL'S RESULT LEAK
006295*    THROUGH ON A FAILED LOOKUP.
006296*
006400 01  LK-RESULT.
006500     05  LK-FOUND-SW             PIC X     VALUE 'N'.
006600         88  LK-FOUND                    VALUE 'Y'.
006700     05  LK-BANK-MATCH-SW        PIC X     VALUE 'N'.
006800         88  LK-BANK-MATCHES             VALUE 'Y'.
006900     05  LK-RESULT-CUST-ID       PIC 9(9).
007000     05  LK-RESULT-ACCOUNT-NUMBER PIC X(10).
007010*
007015*    SAME BRANCH/SEQUENCE OVERLAY AS LK-CT-ACCT-GROUP ABOVE,
007016*    CARRIED ON THE RESULT SIDE TOO SO A DUMP OR A FUTURE
007017*    BRANCH-ROUTING ENHANCEMENT DOES NOT HAVE TO RE-DERIVE IT.
007018*
007020     05  LK-RESULT-ACCT-GROUP REDEFINES LK-RESULT-ACCOUNT-NUMBER.
007040         10  LK-RESULT-ACCT-BRANCH  PIC X(4).
007060         10  LK-RESULT-ACCT-SEQ-NBR PIC X(6).
007100     05  LK-RESULT-EMAIL         PIC X(40).
007200     05  LK-RESULT-BANK-NAME     PIC X(15).
007300     05  LK-RESULT-BALANCE       PIC S9(11)V99 COMP-3.
007400     05  LK-RESULT-FIRST-NAME    PIC X(20).
007500     05  LK-RESULT-LAST-NAME     PIC X(20).
007600
007650*
007660*    ONE PARAMETER LIST, FOUR GROUPS, IN THE ORDER THE CALLING
007670*    PROGRAM'S CUST-TABLE / CUST-TABLE-COUNT / WS-LOOKUP-
007680*    REQUEST / WS-LOOKUP-RESULT ARE DECLARED - THE ORDER HAS TO
007690*    MATCH ON BOTH SIDES OF THE CALL, USING BY REFERENCE, SINCE
007695*    THAT IS THE ONLY WAY LK-RESULT'S VALUES GET BACK TO THE
007697*    CALLER.
007699*
007700 PROCEDURE DIVISION USING LK-CUST-TABLE, LK-CUST-TABLE-COUNT,
007800         LK-REQUEST, LK-RESULT.
007850*
007860*    MAINLINE - ALWAYS RUNS 000-SETUP-RTN, THEN DISPATCHES ON
007870*    LK-INQUIRY-MODE.  MODE 'A' ALSO RUNS THE BENEFICIARY BANK
007880*    CHECK BUT ONLY IF THE ACCOUNT/EMAIL LOOKUP ITSELF SUCCEEDS -
007890*    THERE IS NOTHING TO VALIDATE A BANK NAME AGAINST WHEN NO
007895*    BENEFICIARY WAS FOUND.
007899*
007900
008000     PERFORM 000-SETUP-RTN THRU 000-EXIT.
008100
008200     IF LK-MODE-ACCT-OR-EMAIL
008300         PERFORM 200-LOOKUP-BY-ACCT-OR-EMAIL THRU 200-EXIT
008400         IF LK-FOUND
008500             PERFORM 300-VALIDATE-BENEFICIARY-BANK THRU 300-EXIT
008600         END-IF
008700     ELSE
008800         IF LK-MODE-CUST-ID
008900             PERFORM 100-LOOKUP-BY-CUST-ID THRU 100-EXIT
009000         END-IF
009100     END-IF.
009200
009300     GOBACK.
009400
009450*
009460*    000-SETUP-RTN - CLEARS LK-RESULT TO A KNOWN NOT-FOUND
009470*    STATE BEFORE EITHER LOOKUP MODE RUNS.  BOTH SWITCHES START
009480*    'N' SO A CALLER THAT FORGETS TO TEST LK-FOUND STILL SEES A
009490*    ZERO/SPACE RESULT RATHER THAN GARBAGE LEFT OVER FROM A
009495*    DIFFERENT CUSTOMER'S PRIOR LOOKUP.
009499*
009500 000-SETUP-RTN.
009600     MOVE '000-SETUP-RTN' TO PARA-NAME.
009700     MOVE 'N' TO LK-FOUND-SW.
009800     MOVE 'N' TO LK-BANK-MATCH-SW.
009900     MOVE ZEROS TO LK-RESULT-CUST-ID.
010000     MOVE SPACES TO LK-RESULT-ACCOUNT-NUMBER
010100                    LK-RESULT-EMAIL
010200                    LK-RESULT-BANK-NAME
010300                    LK-RESULT-FIRST-NAME
010400                    LK-RESULT-LAST-NAME.
010500     MOVE ZEROS TO LK-RESULT-BALANCE.
010600 000-EXIT.
010700     EXIT.
010800
010850*
010860*    100-LOOKUP-BY-CUST-ID - A STRAIGHT KEYED SEARCH ON
010870*    CUST-ID.  THIS IS THE MODE THE ON-LINE TELLER INQUIRY
010880*    TRANSACTION USES; NEITHER BATCH DRIVER IN THIS SUITE CALLS
010890*    THIS MODE TODAY, BUT THE PARAGRAPH IS KEPT HERE SO A
010895*    SINGLE COPY OF BKL3040 SERVES BOTH THE BATCH AND ON-LINE
010897*    SIDES OF THE SHOP.
010899*
010900 100-LOOKUP-BY-CUST-ID.
011000     MOVE '100-LOOKUP-BY-CUST-ID' TO PARA-NAME.
011100     SET LK-CUST-IDX TO 1.
011200     SEARCH LK-CUST-ENTRY
011300         AT END MOVE 'N' TO LK-FOUND-SW
011400         WHEN LK-CT-CUST-ID (LK-CUST-IDX) = LK-SEARCH-CUST-ID
011500             PERFORM 150-FILL-RESULT THRU 150-EXIT.
011600 100-EXIT.
011700     EXIT.
011800
011850*
011860*    150-FILL-RESULT - COMMON TO BOTH LOOKUP MODES, CALLED ONLY
011870*    FROM THE WHEN CLAUSE OF A SUCCESSFUL SEARCH ABOVE OR
011880*    BELOW.  COPIES EVERY FIELD THE CALLER MIGHT NEED OUT OF
011890*    THE MATCHED TABLE ENTRY - THE CALLER NEVER SEES LK-CUST-
011895*    IDX ITSELF, ONLY THE FLATTENED LK-RESULT GROUP.
011897*
011899*
011900 150-FILL-RESULT.
012000     MOVE 'Y'                              TO LK-FOUND-SW.
012100     MOVE LK-CT-CUST-ID (LK-CUST-IDX)       TO LK-RESULT-CUST-ID.
012200     MOVE LK-CT-ACCOUNT-NUMBER (LK-CUST-IDX)
012300                                 TO LK-RESULT-ACCOUNT-NUMBER.
012400     MOVE LK-CT-EMAIL (LK-CUST-IDX)         TO LK-RESULT-EMAIL.
012500     MOVE LK-CT-BANK-NAME (LK-CUST-IDX)    TO LK-RESULT-BANK-NAME.
012600     MOVE LK-CT-BALANCE (LK-CUST-IDX)       TO LK-RESULT-BALANCE.
012700     MOVE LK-CT-FIRST-NAME (LK-CUST-IDX)  TO LK-RESULT-FIRST-NAME.
012800     MOVE LK-CT-LAST-NAME (LK-CUST-IDX)    TO LK-RESULT-LAST-NAME.
012900 150-EXIT.
013000     EXIT.
013100
013150*
013152*    200-LOOKUP-BY-ACCT-OR-EMAIL - THE MODE BKT3020 ACTUALLY
013154*    CALLS DURING TRANSFER PROCESSING.  LK-SEARCH-TARGET
013156*    CARRIES EITHER A TEN-BYTE ACCOUNT NUMBER OR AN E-MAIL
013158*    ADDRESS, LEFT-JUSTIFIED IN THE SAME FORTY-BYTE FIELD - THE
013160*    SEARCH TESTS BOTH POSSIBILITIES ON EVERY TABLE ENTRY
013162*    RATHER THAN HAVING THE CALLER PRE-CLASSIFY WHICH KIND OF
013164*    TARGET IT SENT, SINCE THE ON-LINE REGISTRATION SCREEN
013166*    ITSELF DOES NOT REQUIRE THE CUSTOMER TO SAY WHICH FORM
013168*    THEY ARE ENTERING.
013200 200-LOOKUP-BY-ACCT-OR-EMAIL.
013300     MOVE '200-LOOKUP-BY-ACCT-OR-EMAIL' TO PARA-NAME.
013400     SET LK-CUST-IDX TO 1.
013500     SEARCH LK-CUST-ENTRY
013600         AT END MOVE 'N' TO LK-FOUND-SW
013700         WHEN LK-CT-ACCOUNT-NUMBER (LK-CUST-IDX) =
013800              LK-SEARCH-TARGET (1:10)
013900             PERFORM 150-FILL-RESULT THRU 150-EXIT
014000         WHEN LK-CT-EMAIL (LK-CUST-IDX) = LK-SEARCH-TARGET
014100             PERFORM 150-FILL-RESULT THRU 150-EXIT.
014200 200-EXIT.
014300     EXIT.
014400
014450*
014460*    300-VALIDATE-BENEFICIARY-BANK - RUNS ONLY WHEN
014470*    200-LOOKUP-BY-ACCT-OR-EMAIL FOUND SOMEBODY.  A STRAIGHT
014480*    EQUALITY TEST AGAINST THE BANK NAME THE REQUEST CARRIED -
014490*    ADDED 03-10-15 (REQ 0674) AFTER A TRANSFER WENT TO THE
014495*    RIGHT ACCOUNT NUMBER AT THE WRONG INSTITUTION; SEE THE
014497*    CHANGE LOG ABOVE.
014499*
014500 300-VALIDATE-BENEFICIARY-BANK.
014600     MOVE '300-VALIDATE-BENEFICIARY-BANK' TO PARA-NAME.
014700     IF LK-RESULT-BANK-NAME = LK-SEARCH-BANK-NAME
014800         MOVE 'Y' TO LK-BANK-MATCH-SW
014900     ELSE
015000         MOVE 'N' TO LK-BANK-MATCH-SW
015100     END-IF.
015200 300-EXIT.
015300     EXIT.
