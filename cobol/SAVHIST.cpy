000100*****************************************************************
000200* SAVHIST   --  SAVINGS PLAN HISTORY RECORD                     *
000300*                                                                *
000400*   ONE ENTRY EACH TIME MONEY MOVES ON A SAVINGS PLAN - A        *
000500*   TOP-UP OR A WITHDRAWAL.  APPEND-ONLY, WRITTEN BY BKT3020     *
000600*   ALONGSIDE THE SAVINGS FILE REWRITE.  NOT READ BACK BY ANY    *
000700*   CURRENT BATCH JOB - KEPT FOR THE QUARTERLY AUDIT EXTRACT.    *
000800*                                                                *
000900*   94-08  DHS  INITIAL CUT, PAIRED WITH THE SAV-TYPE ADD        *
001000*                (REQ 3390).                                    *
001050*   11-02  TWN  0762  SHY-AMOUNT WIDENED FROM S9(9)V99 TO        *
001060*                S9(11)V99 COMP-3 TO MATCH CT-BALANCE, SAV-      *
001070*                AMOUNT, TRN-AMOUNT AND REQ-AMOUNT - THE OLD     *
001080*                9-DIGIT FIELD COULD NOT CARRY THE SAME TOP-UP   *
001090*                OR WITHDRAWAL A CUSTOMER'S OWN BALANCE OR PLAN  *
001095*                CAN HOLD, WHICH SILENTLY TRUNCATED ON THE MOVE  *
001096*                IN 835-WRITE-SAVHIST-REC FOR AN AMOUNT NEAR THE *
001097*                OLD FIELD'S CEILING.  RECORD IS NOW 45 BYTES,   *
001098*                NOT 44 - THE FILLER BELOW WAS NOT SHRUNK TO     *
001099*                CLAW THE BYTE BACK.                             *
001100*****************************************************************
001200 01  SHY-RECORD.
001300     05  SHY-SAV-ID                  PIC 9(9).
001400     05  SHY-MOVEMENT-TYPE           PIC X(10).
001500         88  SHY-IS-DEPOSIT                    VALUE 'DEPOSIT   '.
001600         88  SHY-IS-WITHDRAWAL                 VALUE 'WITHDRAWAL'.
001700     05  SHY-AMOUNT                  PIC S9(11)V99 COMP-3.
001800     05  SHY-MOVEMENT-DATE           PIC 9(14).
001850     05  SHY-MOVEMENT-DATE-GROUP REDEFINES SHY-MOVEMENT-DATE.
001860         10  SHY-MV-DATE             PIC 9(8).
001870         10  SHY-MV-TIME             PIC 9(6).
001900     05  FILLER                      PIC X(05).
