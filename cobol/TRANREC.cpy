000100*****************************************************************
000200* TRANREC   --  POSTED TRANSACTION RECORD                       *
000300*                                                                *
000400*   ONE ENTRY PER CREDIT OR DEBIT POSTED TO A CUSTOMER BALANCE   *
000500*   (DEPOSITS AND BOTH LEGS OF A TRANSFER).  APPEND-ONLY FILE,   *
000600*   NEVER REWRITTEN.  TRN-ID IS ASSIGNED BY 830-WRITE-TRAN-REC   *
000700*   FROM THE RUNNING COUNTER IN WS-FIELDS.                       *
000800*                                                                *
000900*   90-06  DHS  INITIAL CUT.                                     *
001000*   97-10  RJP  ADDED TRN-BANK-NAME SO THE CLEARING EXTRACT      *
001100*                CAN SPLIT POSTINGS BY HOME BANK (REQ 4802).     *
001200*****************************************************************
001300 01  TRN-RECORD.
001400     05  TRN-ID                      PIC 9(9).
001500     05  TRN-CUST-ID                 PIC 9(9).
001600     05  TRN-TYPE                    PIC X(6).
001700         88  TRN-IS-CREDIT                     VALUE 'CREDIT'.
001800         88  TRN-IS-DEBIT                       VALUE 'DEBIT '.
001900     05  TRN-BANK-NAME               PIC X(15).
002000     05  TRN-AMOUNT                  PIC S9(11)V99 COMP-3.
002100     05  TRN-TIMESTAMP               PIC 9(14).
002200     05  TRN-TIMESTAMP-GROUP REDEFINES TRN-TIMESTAMP.
002300         10  TRN-TS-DATE.
002400             15  TRN-TS-YY           PIC 9(4).
002500             15  TRN-TS-MM           PIC 9(2).
002600             15  TRN-TS-DD           PIC 9(2).
002700         10  TRN-TS-TIME.
002800             15  TRN-TS-HH           PIC 9(2).
002900             15  TRN-TS-MN           PIC 9(2).
003000             15  TRN-TS-SS           PIC 9(2).
003100     05  TRN-DESCRIPTION             PIC X(50).
003200     05  FILLER                      PIC X(03).
