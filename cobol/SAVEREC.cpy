000100*****************************************************************
000200* SAVEREC   --  SAVINGS PLAN RECORD                             *
000300*                                                                *
000400*   ONE ENTRY PER SAVINGS PLAN (FLEXIBLE OR FIXED-TERM), KEYED   *
000500*   BY SAV-ID.  OWNED BY SAV-CUST-ID.  ACCRUES INTEREST NIGHTLY  *
000600*   IN BKI3010 AND IS MAINTAINED (OPENED/TOPPED-UP/DRAWN/CLOSED) *
000700*   IN BKT3020.                                                  *
000800*                                                                *
000900*   93-02  DHS  INITIAL CUT - FLEXIBLE PLANS ONLY.               *
001000*   94-08  DHS  ADDED SAV-TYPE AND FIXED-TERM FIELDS (REQ 3390)  *
001100*                WHEN CERTIFICATE-STYLE PLANS WERE INTRODUCED.   *
001200*   99-01  KLM  Y2K - SAV-START-DATE/SAV-MATURITY-DATE WIDENED   *
001300*                TO A FULL 4-DIGIT CENTURY (REQ 5981).           *
001400*****************************************************************
001500 01  SAV-RECORD.
001600     05  SAV-ID                      PIC 9(9).
001700     05  SAV-CUST-ID                 PIC 9(9).
001800     05  SAV-TYPE                    PIC X(8).
001900         88  SAV-IS-FLEXIBLE                  VALUE 'FLEXIBLE'.
002000         88  SAV-IS-FIXED                      VALUE 'FIXED   '.
002100     05  SAV-AMOUNT                  PIC S9(11)V99 COMP-3.
002200     05  SAV-INTEREST-EARNED         PIC S9(9)V99 COMP-3.
002300     05  SAV-INTEREST-RATE           PIC S9(3)V9(4) COMP-3.
002400     05  SAV-ACTIVE-FLAG             PIC X(1).
002500         88  SAV-IS-ACTIVE                     VALUE 'Y'.
002600         88  SAV-IS-CLOSED                     VALUE 'N'.
002700     05  SAV-START-DATE              PIC 9(8).
002800     05  SAV-MATURITY-DATE           PIC 9(8).
002900     05  SAV-MATURITY-GROUP REDEFINES SAV-MATURITY-DATE.
003000         10  SAV-MAT-YY              PIC 9(4).
003100         10  SAV-MAT-MM              PIC 9(2).
003200         10  SAV-MAT-DD              PIC 9(2).
003300     05  SAV-DESCRIPTION             PIC X(50).
003400     05  FILLER                      PIC X(10).
