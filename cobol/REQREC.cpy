000100*****************************************************************
000200* REQREC    --  BATCH SERVICE REQUEST RECORD                    *
000300*                                                                *
000400*   ONE ENTRY PER REQUEST SUBMITTED AGAINST A CUSTOMER'S         *
000500*   ACCOUNT OR SAVINGS PLANS.  READ BY BKT3020 IN ARRIVAL        *
000600*   ORDER; REQ-TYPE DRIVES THE 100-PROCESS-REQUEST DISPATCH.     *
000700*   THE FIELDS BELOW ARE A UNION OF EVERY REQUEST TYPE'S DATA -  *
000800*   ONLY THE FIELDS THAT APPLY TO REQ-TYPE ARE MEANINGFUL ON     *
000900*   ANY GIVEN RECORD.  REQ-TARGET CARRIES A BENEFICIARY ACCOUNT  *
001000*   NUMBER OR EMAIL ON A TRANSFER, OR A SAVINGS PLAN ID (IN      *
001100*   DISPLAY FORM) ON A SAVINGS REQUEST.                          *
001200*                                                                *
001300*   88-73  RJP  INITIAL CUT - DEPOSIT AND TRANSFER ONLY.         *
001400*   94-08  DHS  ADDED THE SAVE* REQUEST TYPES WHEN SAVINGS       *
001500*                PLANS WERE INTRODUCED (REQ 3390).               *
001600*   99-01  KLM  Y2K - REQ-MATURITY-DATE WIDENED TO A FULL        *
001700*                4-DIGIT CENTURY (REQ 5981).                     *
001750*   11-02  TWN  0762  ADDED THE INQUIRY REQUEST TYPE SO A        *
001760*                CUSTOMER DETAIL LOOKUP CAN BE SUBMITTED THROUGH *
001770*                THIS SAME BATCH FILE INSTEAD OF ONLY BEING      *
001780*                REACHABLE FROM THE ON-LINE TELLER SCREEN.  A    *
001790*                REQUEST CARRIES EITHER REQ-CUST-ID (STRAIGHT ID *
001795*                LOOKUP) OR REQ-TARGET (ACCOUNT NUMBER/EMAIL) -  *
001797*                NOT BOTH.                                       *
001800*****************************************************************
001900 01  REQ-RECORD.
002000     05  REQ-TYPE                    PIC X(10).
002100         88  REQ-IS-DEPOSIT                    VALUE 'DEPOSIT   '.
002200         88  REQ-IS-TRANSFER                   VALUE 'TRANSFER  '.
002300         88  REQ-IS-SAVENEW                    VALUE 'SAVENEW   '.
002400         88  REQ-IS-SAVETOPUP                  VALUE 'SAVETOPUP '.
002500         88  REQ-IS-SAVEWDRAW                  VALUE 'SAVEWDRAW '.
002600         88  REQ-IS-SAVECLOSE                  VALUE 'SAVECLOSE '.
002650         88  REQ-IS-INQUIRY                    VALUE 'INQUIRY   '.
002700     05  REQ-CUST-ID                 PIC 9(9).
002800     05  REQ-TARGET                  PIC X(40).
002900     05  REQ-AMOUNT                  PIC S9(11)V99 COMP-3.
003000     05  REQ-SAVING-TYPE             PIC X(8).
003100     05  REQ-MATURITY-DATE           PIC 9(8).
003200     05  REQ-MATURITY-GROUP REDEFINES REQ-MATURITY-DATE.
003300         10  REQ-MAT-YY              PIC 9(4).
003400         10  REQ-MAT-MM              PIC 9(2).
003500         10  REQ-MAT-DD              PIC 9(2).
003600     05  REQ-BANK-NAME               PIC X(15).
003700     05  REQ-DESCRIPTION             PIC X(50).
003800     05  FILLER                      PIC X(25).
