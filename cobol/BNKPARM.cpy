000100*****************************************************************
000200* BNKPARM   --  DEPOSIT SYSTEM CONTROL PARAMETERS                *
000300*                                                                *
000400*   ONE RECORD, LOADED ONCE AT STARTUP BY BOTH BKI3010 AND       *
000500*   BKT3020.  HOLDS THE RATES AND LIMITS THE BRANCH ACCOUNTING   *
000600*   OFFICE IS ALLOWED TO CHANGE WITHOUT A PROGRAM RECOMPILE.     *
000700*                                                                *
000800*   93-02  DHS  INITIAL CUT - FLEXIBLE-PLAN RATE ONLY.           *
000900*   94-08  DHS  ADDED THE FIXED-PLAN RATE (REQ 3390).            *
001000*   99-01  KLM  Y2K - NO DATA CHANGE, RECOMPILED UNDER THE       *
001100*                4-DIGIT-YEAR STANDARDS (REQ 5981).              *
001200*****************************************************************
001300 01  PARM-RECORD.
001400     05  PARM-FLEXIBLE-RATE          PIC S9(3)V9(4) COMP-3.
001500     05  PARM-FIXED-RATE             PIC S9(3)V9(4) COMP-3.
001600     05  PARM-MINIMUM-POSTING-AMT    PIC S9(9)V99 COMP-3.
001700     05  PARM-DAYS-IN-YEAR           PIC 9(3) COMP.
001800     05  PARM-DAYS-BASIS             PIC 9(5) COMP.
001900     05  FILLER                      PIC X(20).
