000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FIRST COMMONWEALTH DATA CTR
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  BKI3010
000600*
000700* AUTHOR :  D. H. STOUT
000800*
000900* NIGHTLY INTEREST ACCRUAL SWEEP FOR THE DEPOSIT SYSTEM.
001000* LOADS THE CUSTOMER MASTER AND THE SAVINGS PLAN FILE INTO
001100* WORKING STORAGE TABLES, WALKS THE SAVINGS TABLE ONCE PER
001200* PLAN COMPUTING THAT NIGHT'S ACCRUAL, POSTS A FIXED-TERM
001300* PLAN TO THE OWNER'S BALANCE WHEN IT REACHES MATURITY, AND
001400* REWRITES BOTH FILES BEFORE THE MORNING TELLER RUN OPENS.
001500*
001600* RUN AS THE FIRST STEP OF THE BKNITE JOB, AHEAD OF BKT3020.
001700****************************************************************
001800*                    C H A N G E   L O G
001900****************************************************************
002000* 88-11-03  DHS  0000  INITIAL CUT FOR THE FLEXIBLE PLAN
002100*                      CONVERSION FROM THE OLD PASSBOOK SYSTEM.
002200* 89-06-14  DHS  0114  MOVED THE RATE OUT OF WORKING-STORAGE
002300*                      INTO PARMFILE SO BRANCH ACCOUNTING CAN
002400*                      CHANGE IT WITHOUT A RECOMPILE.
002500* 90-02-27  RJP  0233  ADDED THE FIXED-TERM MATURITY LOGIC AND
002600*                      SECOND RATE.
002700* 91-11-19  DHS  0301  PICKED UP CUST-BANK-NAME ON THE MASTER
002800*                      FOR THE INTERSTATE CLEARING PROJECT.
002900* 93-02-08  DHS  0355  SAVEREC NOW CARRIES BOTH PLAN TYPES IN
003000*                      ONE LAYOUT - RETIRED THE OLD SEPARATE
003100*                      FLEXIBLE-ONLY FILE.
003200* 94-08-22  DHS  0420  SAV-TYPE DRIVES THE RATE SELECT NOW
003300*                      INSTEAD OF A HARD-CODED FLAG BYTE.
003400* 96-04-02  KLM  0488  NO CHANGE TO THIS PROGRAM FOR THE AGE
003500*                      EDIT RUN, NOTED HERE SO THE NEXT READER
003600*                      KNOWS CUSTREC PICKED UP THE DOB REDEFINE
003700*                      THAT SAME WEEK.
003800* 98-09-30  KLM  0561  YEAR 2000 REMEDIATION - WIDENED ALL DATE
003900*                      FIELDS TO A FULL 4-DIGIT CENTURY AND
004000*                      RETESTED THE MATURITY COMPARE LOGIC.
004100* 99-01-11  KLM  0561  Y2K SIGN-OFF - RERAN THE FULL REGRESSION
004200*                      DECK AGAINST THE 2000 AND 2001 CALENDARS.
004300* 01-05-07  RJP  0602  RAISED THE SAVINGS TABLE SIZE FROM 4000
004400*                      TO 9000 ENTRIES - BRANCH 14 CONVERSION.
004500* 03-10-15  TWN  0674  ADDED THE GRAND TOTAL LINE AT THE
004600*                      REQUEST OF THE COMPTROLLER'S OFFICE.
004650* 07-03-19  TWN  0711  ADDED THE FILLER PADS TO THE IN-MEMORY
004660*                      CUSTOMER AND SAVINGS TABLE ENTRIES SO A
004670*                      LATE FIELD CAN BE SLOTTED IN WITHOUT
004680*                      RESIZING EVERY TABLE REFERENCE - SEE
004690*                      REQ 0711 FROM THE STANDARDS COMMITTEE.
004700****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.  BKI3010.
005000 AUTHOR.  D. H. STOUT.
005100 INSTALLATION.  FIRST COMMONWEALTH DATA CENTER.
005200 DATE-WRITTEN.  11/03/88.
005300 DATE-COMPILED.
005400 SECURITY.  CONFIDENTIAL - BANK OPERATIONS USE ONLY.
005500*
005510*    THIS PROGRAM DOES NOT OWN THE CUSTOMER OR SAVINGS MASTER -
005520*    IT ONLY REWRITES THEM.  ANY NEW FIELD ADDED TO EITHER FILE
005530*    MUST BE ADDED TO CUSTREC/SAVEREC *AND* TO THE MATCHING
005540*    CT-/ST- TABLE ENTRY BELOW, OR THE FIELD WILL BE SILENTLY
005550*    DROPPED ON THE REWRITE.  ASK ANY OF THE ABOVE INITIALS WHY
005560*    THIS MATTERS BEFORE YOU CHANGE EITHER LAYOUT.
005570*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-390.
005900 OBJECT-COMPUTER.  IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON WHEN-RERUN-FLAG.
006300*
006310*    UPSI-0 IS SET BY THE OPERATOR ON THE JCL OVERRIDE CARD WHEN
006320*    THIS STEP IS BEING RERUN AGAINST A DAY THAT ALREADY POSTED -
006330*    OPERATIONS CHECKS IT BEFORE SUBMITTING; THE PROGRAM ITSELF
006340*    DOES NOT TEST IT TODAY, IT IS CARRIED FOR THE NEXT SHOP
006350*    THAT WANTS A GUARDED RERUN AND WILL WIRE IN THE CHECK.
006360*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006610*    ALL SIX FILES BELOW ARE SEQUENTIAL, FIXED-BLOCK, AND CARRY
006620*    THEIR OWN TWO-BYTE FILE STATUS SO 700-OPEN-FILES CAN REPORT
006630*    A SPECIFIC RC RATHER THAN A BLANKET "OPEN FAILED".
006640*
006700     SELECT CUSTOMER-FILE      ASSIGN TO CUSTFILE
006800            ACCESS IS SEQUENTIAL
006900            FILE STATUS  IS  WS-CUSTFILE-STATUS.
007000
007100     SELECT CUSTOMER-FILE-OUT  ASSIGN TO CUSTOUT
007200            ACCESS IS SEQUENTIAL
007300            FILE STATUS  IS  WS-CUSTOUT-STATUS.
007400
007500     SELECT SAVINGS-FILE       ASSIGN TO SAVFILE
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS  IS  WS-SAVFILE-STATUS.
007800
007900     SELECT SAVINGS-FILE-OUT   ASSIGN TO SAVOUT
008000            ACCESS IS SEQUENTIAL
008100            FILE STATUS  IS  WS-SAVOUT-STATUS.
008200
008300     SELECT PARM-FILE          ASSIGN TO PARMFILE
008400            ACCESS IS SEQUENTIAL
008500            FILE STATUS  IS  WS-PARMFILE-STATUS.
008600
008700     SELECT REPORT-FILE        ASSIGN TO SWPRPT
008800            FILE STATUS  IS  WS-REPORT-STATUS.
008900
009000****************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009310*    CUSTOMER-FILE IS THE OPEN-OF-BUSINESS MASTER, READ ONCE AT
009320*    THE TOP OF THE RUN AND NEVER TOUCHED AGAIN UNTIL THE FINAL
009330*    REWRITE PASS AT 800-WRITE-CUSTOMER-FILE.
009400 FD  CUSTOMER-FILE
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS.
009700 COPY CUSTREC.
009800*
009810*    CUST-REC-OUT IS DELIBERATELY A FLAT PIC X(160) SLOT RATHER
009820*    THAN A COPY OF CUSTREC - THE SHOP'S HABIT FOR AN OUTPUT-ONLY
009830*    FD IS TO CARRY A RAW BUFFER AND WRITE-FROM THE WORKING
009840*    STORAGE RECORD, SO THE OUTPUT FD NEVER HAS TO BE RECOMPILED
009850*    WHEN A FIELD IS ADDED TO THE MASTER LAYOUT.
009900 FD  CUSTOMER-FILE-OUT
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS.
010200 01  CUST-REC-OUT                PIC X(160).
010300*
010310*    SAV-REC-FD BELOW IS THE INPUT SIDE OF THE SAVINGS FILE -
010320*    READ INTO SAV-RECORD (SEE 720-LOAD-SAVINGS-TABLE) RATHER
010330*    THAN REFERENCED DIRECTLY.
010400 FD  SAVINGS-FILE
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700 01  SAV-REC-FD                  PIC X(150).
010800*
010900 FD  SAVINGS-FILE-OUT
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS.
011200 01  SAV-REC-OUT                 PIC X(150).
011300*
011310*    PARM-FILE CARRIES THE INTEREST-BASIS CONSTANTS THAT USED TO
011320*    BE HARD-CODED IN THIS PROGRAM - SEE THE 89-06-14 CHANGE LOG
011330*    ENTRY ABOVE.  BRANCH ACCOUNTING OWNS THE PARMFILE DATA SET
011340*    AND CAN CHANGE THE POSTED RATE WITHOUT A RECOMPILE HERE.
011400 FD  PARM-FILE
011500     RECORDING MODE IS F.
011600 COPY BNKPARM.
011700*
011800 FD  REPORT-FILE
011900     RECORDING MODE IS F.
012000 01  REPORT-RECORD               PIC X(132).
012100
012200****************************************************************
012300 WORKING-STORAGE SECTION.
012400****************************************************************
012500*
012510*    SYSTEM-DATE-AND-TIME IS FILLED ONCE AT 000-MAIN FROM THE
012520*    ACCEPT ... FROM DATE/TIME VERBS AND IS THE SOURCE FOR BOTH
012530*    THE MATURITY-COMPARE DATE (WS-TODAY-CCYYMMDD BELOW) AND THE
012540*    REPORT HEADER TIMESTAMP.
012600 01  SYSTEM-DATE-AND-TIME.
012700     05  CURRENT-DATE.
012800         10  CURRENT-YEAR         PIC 9(2).
012900         10  CURRENT-MONTH        PIC 9(2).
013000         10  CURRENT-DAY          PIC 9(2).
013100     05  CURRENT-TIME.
013200         10  CURRENT-HOUR         PIC 9(2).
013300         10  CURRENT-MINUTE       PIC 9(2).
013400         10  CURRENT-SECOND       PIC 9(2).
013500         10  CURRENT-HNDSEC       PIC 9(2).
013600*
013610*    WS-FIELDS CARRIES THE FILE STATUS BYTES FOR EACH OF THE SIX
013620*    SELECTS ABOVE - CHECKED IMMEDIATELY AFTER EACH OPEN/READ SO
013630*    A BAD DD CARD SHOWS UP AS A NAMED ERROR MESSAGE INSTEAD OF
013640*    AN ABEND DEEP IN THE SWEEP LOGIC.
013700 01  WS-FIELDS.
013800     05  WS-CUSTFILE-STATUS       PIC X(2)  VALUE SPACES.
013900     05  WS-CUSTOUT-STATUS        PIC X(2)  VALUE SPACES.
014000     05  WS-SAVFILE-STATUS        PIC X(2)  VALUE SPACES.
014100     05  WS-SAVOUT-STATUS         PIC X(2)  VALUE SPACES.
014200     05  WS-PARMFILE-STATUS       PIC X(2)  VALUE SPACES.
014300     05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.
014310*
014320*    THE TWO END-OF-FILE SWITCHES BELOW ARE CARRIED AS STANDALONE
014330*    77-LEVELS RATHER THAN BURIED IN A GROUP - SAME HOUSE HABIT
014340*    AS THE OLD YEAR-EOF / REDEMPTION-EOF SWITCHES IN WRKSFINL,
014350*    SO THE NEXT READER CAN SPOT THEM WITHOUT HUNTING A GROUP.
014360*
014370 77  WS-CUST-EOF                  PIC X     VALUE 'N'.
014380 77  WS-SAV-EOF                   PIC X     VALUE 'N'.
014390*
014400*    WS-DAILY-INTEREST IS ALSO KEPT AS A 77-LEVEL - IT IS THE
014410*    ONE FIGURE THE NIGHT-SHIFT OPERATOR IS MOST LIKELY TO BE
014420*    ASKED ABOUT ON THE PHONE WHEN A BRANCH CALLS IN, SO IT
014430*    GETS TO STAND ON ITS OWN LINE INSTEAD OF HIDING IN
014440*    WORK-VARIABLES.
014450*
014460 77  WS-DAILY-INTEREST            PIC S9(9)V99 COMP-3 VALUE +0.
014600*
014620*    SAV-RECORD BELOW IS THE WORKING-STORAGE COUNTERPART OF THE
014640*    SAVINGS-FILE RECORD - USED AS THE READ INTO / WRITE FROM
014660*    AREA SO THE FD ITSELF CAN STAY THE SHOP'S USUAL RAW
014680*    PIC X(150) SLOT.
014700 COPY SAVEREC.
014720*
014730*    WORK-VARIABLES BELOW HOLDS THE PLAIN SUBSCRIPTS/COUNTERS
014735*    THIS PROGRAM SET ASIDE BEFORE THE CUST-IDX/SAV-IDX INDEX-
014737*    NAMES WERE INTRODUCED ON THE TABLES THEMSELVES.  CUST-SUB
014738*    AND SAV-SUB AND WS-DAYS-TO-MATURITY ARE HELD OVER FROM THAT
014739*    ERA AND ARE NOT CURRENTLY REFERENCED IN THE PROCEDURE
014740*    DIVISION - LEFT IN PLACE RATHER THAN RIPPED OUT ON THE
014741*    THEORY THAT SOMEONE STILL HAS A CROSS-REFERENCE LISTING
014742*    WITH THEM ON IT.
014743 01  WORK-VARIABLES.
014800     05  CUST-SUB                 PIC S9(5)   COMP  VALUE +0.
014900     05  SAV-SUB                  PIC S9(5)   COMP  VALUE +0.
015000     05  WS-DAYS-TO-MATURITY      PIC S9(5)   COMP  VALUE +0.
015200     05  WS-TODAY-CCYYMMDD        PIC 9(8)     VALUE ZEROS.
015300     05  WS-TODAY-GROUP REDEFINES WS-TODAY-CCYYMMDD.
015400         10  WS-TODAY-YY          PIC 9(4).
015500         10  WS-TODAY-MM          PIC 9(2).
015600         10  WS-TODAY-DD          PIC 9(2).
015700*
015710*    REPORT-TOTALS ACCUMULATES ACROSS THE WHOLE SWEEP AND FEEDS
015720*    BOTH 860-REPORT-SWEEP-TOTALS AND 870-REPORT-GRAND-TOTAL AT
015730*    THE END OF THE RUN - NONE OF THESE FIELDS ARE RESET MID-RUN.
015800 01  REPORT-TOTALS.
015900     05  NUM-PLANS-READ           PIC S9(9)   COMP-3  VALUE +0.
016000     05  NUM-PLANS-ACCRUED        PIC S9(9)   COMP-3  VALUE +0.
016100     05  NUM-PLANS-MATURED        PIC S9(9)   COMP-3  VALUE +0.
016200     05  NUM-PLANS-SKIPPED        PIC S9(9)   COMP-3  VALUE +0.
016300     05  TOT-INTEREST-POSTED      PIC S9(11)V99 COMP-3 VALUE +0.
016400     05  TOT-MATURITY-PAYOUT      PIC S9(11)V99 COMP-3 VALUE +0.
016500     05  GRAND-TOTAL-POSTED       PIC S9(11)V99 COMP-3 VALUE +0.
016600*
016700*        *******************
016800*            CUSTOMER MASTER TABLE - LOADED ONCE, WRITTEN BACK
016900*            IN THE SAME SEQUENCE IT WAS READ.
017000*        *******************
017010*    9000 ENTRIES MATCHES THE SAV-TABLE SIZE RAISED FOR BRANCH 14
017020*    IN 2001 (SEE CHANGE LOG) - THE TWO TABLES ARE KEPT THE SAME
017030*    SIZE SO A FULL BRANCH CONVERSION NEVER OVERFLOWS ONE TABLE
017040*    WHILE THE OTHER STILL HAS ROOM.
017100 01  CUST-TABLE.
017200     05  CUST-TAB-ENTRY OCCURS 9000 TIMES
017300             INDEXED BY CUST-IDX.
017400         10  CT-CUST-ID           PIC 9(9).
017500         10  CT-ACCOUNT-NUMBER    PIC X(10).
017600         10  CT-EMAIL             PIC X(40).
017700         10  CT-USERNAME          PIC X(20).
017800         10  CT-FIRST-NAME        PIC X(20).
017900         10  CT-LAST-NAME         PIC X(20).
018000         10  CT-BANK-NAME         PIC X(15).
018100         10  CT-BALANCE           PIC S9(11)V99 COMP-3.
018200         10  CT-DATE-OF-BIRTH     PIC 9(8).
018250         10  FILLER               PIC X(05).
018300 01  CUST-TABLE-COUNT             PIC S9(5) COMP VALUE +0.
018400*
018500*        *******************
018600*            SAVINGS PLAN TABLE - SWEPT ONCE PER RUN.
018700*        *******************
018800 01  SAV-TABLE.
018900     05  SAV-TAB-ENTRY OCCURS 9000 TIMES
019000             INDEXED BY SAV-IDX.
019100         10  ST-SAV-ID            PIC 9(9).
019200         10  ST-CUST-ID           PIC 9(9).
019300         10  ST-SAV-TYPE          PIC X(8).
019400         10  ST-AMOUNT            PIC S9(11)V99 COMP-3.
019500         10  ST-INTEREST-EARNED   PIC S9(9)V99 COMP-3.
019600         10  ST-INTEREST-RATE     PIC S9(3)V9(4) COMP-3.
019700         10  ST-ACTIVE-FLAG       PIC X.
019800         10  ST-START-DATE        PIC 9(8).
019900         10  ST-MATURITY-DATE     PIC 9(8).
020000         10  ST-DESCRIPTION       PIC X(50).
020050         10  FILLER               PIC X(05).
020100 01  SAV-TABLE-COUNT               PIC S9(5) COMP VALUE +0.
020200*
020300*        *******************
020400*            REPORT LINES
020500*        *******************
020510*    ALL SEVEN 01-LEVELS BELOW ARE WRITE-FROM RECORDS FOR
020520*    REPORT-FILE - NONE OF THEM ARE EVER READ, ONLY BUILT AND
020530*    WRITTEN, SO THEY ARE LAID OUT COLUMN-BY-COLUMN WITH LITERAL
020540*    FILLER RATHER THAN A GENERIC PRINT-LINE AREA.
020600 01  RPT-HEADER1.
020700     05  FILLER                    PIC X(40)
020800             VALUE 'NIGHTLY INTEREST ACCRUAL SWEEP    DATE:'.
020900     05  RPT-MM                    PIC 99.
021000     05  FILLER                    PIC X     VALUE '/'.
021100     05  RPT-DD                    PIC 99.
021200     05  FILLER                    PIC X     VALUE '/'.
021300     05  RPT-YY                    PIC 99.
021400     05  FILLER                    PIC X(20)
021500             VALUE ' (mm/dd/yy)   TIME: '.
021600     05  RPT-HH                    PIC 99.
021700     05  FILLER                    PIC X     VALUE ':'.
021800     05  RPT-MIN                   PIC 99.
021900     05  FILLER                    PIC X     VALUE ':'.
022000     05  RPT-SS                    PIC 99.
022100     05  FILLER                    PIC X(55) VALUE SPACES.
022200 01  RPT-STATS-HDR1.
022300     05  FILLER PIC X(26) VALUE 'Sweep Totals:             '.
022400     05  FILLER PIC X(107) VALUE SPACES.
022500 01  RPT-STATS-HDR2.
022600     05  FILLER PIC X(26) VALUE 'Category         Number of'.
022700     05  FILLER PIC X(28) VALUE '                     Amount'.
022800     05  FILLER PIC X(79) VALUE SPACES.
022900 01  RPT-STATS-HDR3.
023000     05  FILLER PIC X(26) VALUE '                 Plans    '.
023100     05  FILLER PIC X(28) VALUE '                           '.
023200     05  FILLER PIC X(79) VALUE SPACES.
023300 01  RPT-STATS-HDR4.
023400     05  FILLER PIC X(26) VALUE '-----------------------   '.
023500     05  FILLER PIC X(28) VALUE '  ------------------------ '.
023600     05  FILLER PIC X(79) VALUE SPACES.
023700 01  RPT-STATS-DETAIL.
023800     05  RPT-CATEGORY              PIC X(17).
023900     05  FILLER                    PIC X(3)     VALUE SPACES.
024000     05  RPT-NUM-PLANS             PIC ZZZ,ZZZ,ZZ9.
024100     05  FILLER                    PIC X(5)     VALUE SPACES.
024200     05  RPT-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.99.
024300     05  FILLER                    PIC X(75)   VALUE SPACES.
024400 01  RPT-GRAND-TOTAL.
024500     05  FILLER                    PIC X(30)
024600             VALUE 'GRAND TOTAL POSTED TO BALANCES'.
024700     05  FILLER                    PIC X(5)     VALUE SPACES.
024800     05  RPT-GRAND-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99.
024900     05  FILLER                    PIC X(80)   VALUE SPACES.
025000
025100****************************************************************
025200 PROCEDURE DIVISION.
025300****************************************************************
025400*
025410*    MAINLINE - OPEN, LOAD BOTH TABLES, SWEEP THE SAVINGS TABLE
025420*    ONCE, REWRITE BOTH MASTERS IN TABLE ORDER (WHICH IS ALSO
025430*    ORIGINAL FILE ORDER, SINCE ENTRIES ARE APPENDED AS READ),
025440*    PRINT THE TOTALS PAGE, CLOSE, GOBACK.  THERE IS NO SORT
025450*    STEP IN THIS PROGRAM - THE FILES ARE ASSUMED TO ALREADY BE
025460*    IN CUSTOMER-ID / SAV-ID SEQUENCE COMING IN FROM THE PRIOR
025470*    DAY'S BKT3020 RUN.
025500 000-MAIN.
025600     ACCEPT CURRENT-DATE FROM DATE.
025700     ACCEPT CURRENT-TIME FROM TIME.
025710*
025720*    09-11-04  TWN  0748  ACCEPT ... FROM DATE ONLY EVER RETURNS
025730*    A 2-DIGIT YEAR - MOVING CURRENT-YEAR STRAIGHT INTO THE
025740*    4-DIGIT WS-TODAY-YY SLICE OF WS-TODAY-CCYYMMDD RIGHT-
025750*    JUSTIFIES AND ZERO-FILLS IT, SO "26" CAME IN AS "0026"
025760*    INSTEAD OF "2026" - EVERY MATURITY COMPARE IN
025770*    750-SWEEP-SAVINGS-TABLE WAS COMING UP FALSE AGAINST A
025780*    REAL 20xx MATURITY DATE.  ACCEPT WS-TODAY-CCYYMMDD FROM
025790*    DATE YYYYMMDD BELOW GOES STRAIGHT TO AN 8-DIGIT ANSI-85
025791*    CENTURY-DATE FUNCTION FEATURE AND FILLS THE WS-TODAY-YY/
025792*    MM/DD REDEFINE CORRECTLY WITHOUT GOING THROUGH THE
025793*    2-DIGIT ACCEPT AT ALL.
025794*
025795     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
026100     DISPLAY 'BKI3010 STARTED DATE = ' CURRENT-MONTH '/'
026200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
026300
026400     PERFORM 700-OPEN-FILES.
026500     PERFORM 705-LOAD-PARAMETERS.
026600     PERFORM 800-INIT-REPORT.
026700
026800     PERFORM 710-LOAD-CUSTOMER-TABLE
026900             UNTIL WS-CUST-EOF = 'Y'.
027000     PERFORM 720-LOAD-SAVINGS-TABLE
027100             UNTIL WS-SAV-EOF = 'Y'.
027200
027300     PERFORM 750-SWEEP-SAVINGS-TABLE
027400             VARYING SAV-IDX FROM 1 BY 1
027500             UNTIL SAV-IDX > SAV-TABLE-COUNT.
027600
027700     PERFORM 800-WRITE-CUSTOMER-FILE
027800             VARYING CUST-IDX FROM 1 BY 1
027900             UNTIL CUST-IDX > CUST-TABLE-COUNT.
028000     PERFORM 810-WRITE-SAVINGS-FILE
028100             VARYING SAV-IDX FROM 1 BY 1
028200             UNTIL SAV-IDX > SAV-TABLE-COUNT.
028300
028400     COMPUTE GRAND-TOTAL-POSTED =
028500             TOT-INTEREST-POSTED + TOT-MATURITY-PAYOUT.
028600     PERFORM 860-REPORT-SWEEP-TOTALS.
028700     PERFORM 870-REPORT-GRAND-TOTAL.
028800     PERFORM 790-CLOSE-FILES.
028900
029000     GOBACK.
029100*
029110*    700-OPEN-FILES - OPENS ALL SIX FILES AND CHECKS THE TWO
029120*    STATUSES THAT ACTUALLY MATTER FOR A CLEAN RUN.  A BAD
029130*    OPEN ON EITHER MASTER FORCES THE ASSOCIATED EOF SWITCH ON
029140*    SO THE LOAD LOOPS BELOW FALL THROUGH IMMEDIATELY INSTEAD
029150*    OF READING A FILE THAT NEVER OPENED.
029200 700-OPEN-FILES.
029300     OPEN INPUT  CUSTOMER-FILE
029400                 SAVINGS-FILE
029500                 PARM-FILE
029600          OUTPUT CUSTOMER-FILE-OUT
029700                 SAVINGS-FILE-OUT
029800                 REPORT-FILE.
029900     IF WS-CUSTFILE-STATUS NOT = '00'
030000         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC:'
030100                 WS-CUSTFILE-STATUS
030200         MOVE 16 TO RETURN-CODE
030300         MOVE 'Y' TO WS-CUST-EOF
030400     END-IF.
030500     IF WS-SAVFILE-STATUS NOT = '00'
030600         DISPLAY 'ERROR OPENING SAVINGS FILE. RC:'
030700                 WS-SAVFILE-STATUS
030800         MOVE 16 TO RETURN-CODE
030900         MOVE 'Y' TO WS-SAV-EOF
031000     END-IF.
031100*
031110*    705-LOAD-PARAMETERS - PARMFILE IS ONE RECORD, READ ONCE.
031120*    AN EMPTY PARM FILE IS TOLERATED (STATUS 10, END OF FILE) SO
031130*    A TEST REGION WITHOUT A REAL PARM DECK STILL RUNS, JUST AT
031140*    ZERO RATE - PRODUCTION JCL ALWAYS SUPPLIES A REAL PARMFILE.
031200 705-LOAD-PARAMETERS.
031300     READ PARM-FILE
031400         AT END DISPLAY 'PARM FILE EMPTY - USING ZERO RATES'.
031500     IF WS-PARMFILE-STATUS NOT = '00' AND NOT = '10'
031600         DISPLAY 'ERROR READING PARM FILE. RC:'
031700                 WS-PARMFILE-STATUS
031800     END-IF.
031900*
031910*    710-LOAD-CUSTOMER-TABLE - APPENDS ONE ENTRY TO CUST-TABLE
031920*    PER READ.  CUST-IDX IS SET TO THE NEW COUNT RATHER THAN
031930*    INCREMENTED DIRECTLY SO THE SAME PARAGRAPH ALSO WORKS IF A
031940*    FUTURE CHANGE WANTS TO SKIP A RECORD WITHOUT TABLING IT.
032000 710-LOAD-CUSTOMER-TABLE.
032100     READ CUSTOMER-FILE
032200         AT END MOVE 'Y' TO WS-CUST-EOF.
032300     IF WS-CUST-EOF NOT = 'Y'
032400         ADD 1 TO CUST-TABLE-COUNT
032500         SET CUST-IDX TO CUST-TABLE-COUNT
032600         MOVE CUST-ID            TO CT-CUST-ID (CUST-IDX)
032700         MOVE CUST-ACCOUNT-NUMBER TO CT-ACCOUNT-NUMBER (CUST-IDX)
032800         MOVE CUST-EMAIL         TO CT-EMAIL (CUST-IDX)
032900         MOVE CUST-USERNAME      TO CT-USERNAME (CUST-IDX)
033000         MOVE CUST-FIRST-NAME    TO CT-FIRST-NAME (CUST-IDX)
033100         MOVE CUST-LAST-NAME     TO CT-LAST-NAME (CUST-IDX)
033200         MOVE CUST-BANK-NAME     TO CT-BANK-NAME (CUST-IDX)
033300         MOVE CUST-BALANCE       TO CT-BALANCE (CUST-IDX)
033400         MOVE CUST-DATE-OF-BIRTH TO CT-DATE-OF-BIRTH (CUST-IDX)
033500     END-IF.
033600*
033610*    720-LOAD-SAVINGS-TABLE - SAME SHAPE AS 710 ABOVE BUT ALSO
033620*    BUMPS NUM-PLANS-READ, SINCE THE READ COUNT IS ONE OF THE
033630*    STATS PRINTED AT THE END OF THE RUN (SEE
033640*    860-REPORT-SWEEP-TOTALS) AND THIS IS THE ONLY PLACE A
033650*    SAVINGS RECORD IS EVER COUNTED AS "READ".
033700 720-LOAD-SAVINGS-TABLE.
033800     READ SAVINGS-FILE INTO SAV-RECORD
033900         AT END MOVE 'Y' TO WS-SAV-EOF.
034000     IF WS-SAV-EOF NOT = 'Y'
034100         ADD 1 TO SAV-TABLE-COUNT
034200         ADD 1 TO NUM-PLANS-READ
034300         SET SAV-IDX TO SAV-TABLE-COUNT
034400         MOVE SAV-ID              TO ST-SAV-ID (SAV-IDX)
034500         MOVE SAV-CUST-ID         TO ST-CUST-ID (SAV-IDX)
034600         MOVE SAV-TYPE            TO ST-SAV-TYPE (SAV-IDX)
034700         MOVE SAV-AMOUNT          TO ST-AMOUNT (SAV-IDX)
034800         MOVE SAV-INTEREST-EARNED TO ST-INTEREST-EARNED (SAV-IDX)
034900         MOVE SAV-INTEREST-RATE   TO ST-INTEREST-RATE (SAV-IDX)
035000         MOVE SAV-ACTIVE-FLAG     TO ST-ACTIVE-FLAG (SAV-IDX)
035100         MOVE SAV-START-DATE      TO ST-START-DATE (SAV-IDX)
035200         MOVE SAV-MATURITY-DATE   TO ST-MATURITY-DATE (SAV-IDX)
035300         MOVE SAV-DESCRIPTION     TO ST-DESCRIPTION (SAV-IDX)
035400     END-IF.
035500*
035510*    750-SWEEP-SAVINGS-TABLE - THE HEART OF THE NIGHTLY RUN,
035520*    CALLED ONCE PER TABLE ENTRY BY THE PERFORM VARYING IN
035530*    000-MAIN.  A CLOSED PLAN (ACTIVE-FLAG NOT 'Y') IS COUNTED
035540*    AS SKIPPED AND LEFT ALONE - IT WAS ALREADY REMOVED FROM
035550*    THE BOOKS BY BKT3020'S SAVECLOSE PROCESSING THE PRIOR DAY.
035560*    A FIXED PLAN THAT HAS REACHED ITS MATURITY DATE GOES TO
035570*    MATURITY PROCESSING INSTEAD OF ONE MORE NIGHT OF ACCRUAL -
035580*    SEE THE COMMENT AT 770-MATURE-SAVINGS-PLAN FOR WHY.
035600 750-SWEEP-SAVINGS-TABLE.
035700     IF ST-ACTIVE-FLAG (SAV-IDX) = 'Y'
035800         IF ST-SAV-TYPE (SAV-IDX) = 'FIXED   ' AND
035900            ST-MATURITY-DATE (SAV-IDX) <= WS-TODAY-CCYYMMDD
036000             PERFORM 770-MATURE-SAVINGS-PLAN
036100         ELSE
036200             PERFORM 760-COMPUTE-DAILY-INTEREST
036300         END-IF
036400     ELSE
036500         ADD 1 TO NUM-PLANS-SKIPPED
036600     END-IF.
036700
036800 760-COMPUTE-DAILY-INTEREST.
036900*
037000*    DAILY-INTEREST = AMOUNT * RATE * 365 / 36500, ROUNDED
037100*    HALF-UP.  THE 365/36500 CONSTANT IS THE HOUSE'S DAILY-
037200*    ACCRUAL FACTOR - DO NOT CHANGE WITHOUT COMPTROLLER SIGN
037300*    OFF, SEE REQ 3390.
037400*
037500     COMPUTE WS-DAILY-INTEREST ROUNDED =
037600             ST-AMOUNT (SAV-IDX) * ST-INTEREST-RATE (SAV-IDX)
037700             * PARM-DAYS-IN-YEAR / PARM-DAYS-BASIS.
037800     ADD WS-DAILY-INTEREST TO ST-INTEREST-EARNED (SAV-IDX).
037900     ADD WS-DAILY-INTEREST TO TOT-INTEREST-POSTED.
038000     ADD 1 TO NUM-PLANS-ACCRUED.
038100*
038110*    770-MATURE-SAVINGS-PLAN - A FIXED PLAN THAT HAS REACHED
038120*    MATURITY IS PAID OUT IN FULL (PRINCIPAL PLUS EVERYTHING
038130*    ACCRUED TO DATE) AND MARKED INACTIVE.  DELIBERATELY DOES
038140*    NOT CALL 760-COMPUTE-DAILY-INTEREST FIRST - ONCE A PLAN HAS
038150*    HIT ITS MATURITY DATE IT STOPS ACCRUING, IT DOES NOT GET
038160*    ONE LAST NIGHT OF INTEREST ON TOP OF THE PAYOUT.
038200 770-MATURE-SAVINGS-PLAN.
038400     PERFORM 775-FIND-OWNING-CUSTOMER
038500             VARYING CUST-IDX FROM 1 BY 1
038600             UNTIL CUST-IDX > CUST-TABLE-COUNT
038700                OR CT-CUST-ID (CUST-IDX) = ST-CUST-ID (SAV-IDX).
038800     IF CUST-IDX <= CUST-TABLE-COUNT
038900         ADD ST-AMOUNT (SAV-IDX) TO CT-BALANCE (CUST-IDX)
039000         ADD ST-INTEREST-EARNED (SAV-IDX) TO CT-BALANCE (CUST-IDX)
039100         ADD ST-AMOUNT (SAV-IDX) TO TOT-MATURITY-PAYOUT
039200         ADD ST-INTEREST-EARNED (SAV-IDX) TO TOT-MATURITY-PAYOUT
039300         MOVE 'N' TO ST-ACTIVE-FLAG (SAV-IDX)
039400         ADD 1 TO NUM-PLANS-MATURED
039500     END-IF.
039600*
039610*    775-FIND-OWNING-CUSTOMER IS THE BODY OF THE PERFORM VARYING
039620*    ABOVE - IT HAS NO WORK OF ITS OWN, THE VARYING CLAUSE DOES
039630*    ALL THE COMPARING.  KEPT AS ITS OWN PARAGRAPH RATHER THAN
039640*    FOLDED INTO 770 SO A FUTURE CHANGE THAT WANTS TO DO SOMETHING
039650*    ON EACH CANDIDATE ROW (E.G. LOG A near-miss) HAS SOMEWHERE
039660*    TO PUT IT WITHOUT DISTURBING THE VARYING CLAUSE ITSELF.
039700 775-FIND-OWNING-CUSTOMER.
039800     CONTINUE.
039900*
040000 800-WRITE-CUSTOMER-FILE.
040100     MOVE CT-CUST-ID (CUST-IDX)        TO CUST-ID.
040200     MOVE CT-ACCOUNT-NUMBER (CUST-IDX) TO CUST-ACCOUNT-NUMBER.
040300     MOVE CT-EMAIL (CUST-IDX)          TO CUST-EMAIL.
040400     MOVE CT-USERNAME (CUST-IDX)       TO CUST-USERNAME.
040500     MOVE CT-FIRST-NAME (CUST-IDX)     TO CUST-FIRST-NAME.
040600     MOVE CT-LAST-NAME (CUST-IDX)      TO CUST-LAST-NAME.
040700     MOVE CT-BANK-NAME (CUST-IDX)      TO CUST-BANK-NAME.
040800     MOVE CT-BALANCE (CUST-IDX)        TO CUST-BALANCE.
040900     MOVE CT-DATE-OF-BIRTH (CUST-IDX)  TO CUST-DATE-OF-BIRTH.
041000     WRITE CUST-REC-OUT FROM CUST-RECORD.
041100*
041110*    810-WRITE-SAVINGS-FILE - REWRITES EVERY ENTRY IN SAV-TABLE,
041120*    INCLUDING THE ONES 770 JUST MARKED INACTIVE AT MATURITY.
041130*    UNLIKE BKT3020'S SAVECLOSE HANDLING, A MATURED PLAN IS STILL
041140*    WRITTEN OUT HERE - IT SIMPLY CARRIES ACTIVE-FLAG = 'N' SO
041150*    TOMORROW'S SWEEP SKIPS IT AT 750 ABOVE.
041200 810-WRITE-SAVINGS-FILE.
041300     MOVE ST-SAV-ID (SAV-IDX)            TO SAV-ID.
041400     MOVE ST-CUST-ID (SAV-IDX)           TO SAV-CUST-ID.
041500     MOVE ST-SAV-TYPE (SAV-IDX)          TO SAV-TYPE.
041600     MOVE ST-AMOUNT (SAV-IDX)            TO SAV-AMOUNT.
041700     MOVE ST-INTEREST-EARNED (SAV-IDX)   TO SAV-INTEREST-EARNED.
041800     MOVE ST-INTEREST-RATE (SAV-IDX)     TO SAV-INTEREST-RATE.
041900     MOVE ST-ACTIVE-FLAG (SAV-IDX)       TO SAV-ACTIVE-FLAG.
042000     MOVE ST-START-DATE (SAV-IDX)        TO SAV-START-DATE.
042100     MOVE ST-MATURITY-DATE (SAV-IDX)     TO SAV-MATURITY-DATE.
042200     MOVE ST-DESCRIPTION (SAV-IDX)       TO SAV-DESCRIPTION.
042300     WRITE SAV-REC-OUT FROM SAV-RECORD.
042400*
042410*    790-CLOSE-FILES - ONE CLOSE STATEMENT, ALL SIX FILES.  NO
042420*    STATUS CHECK HERE - IF A CLOSE FAILS AT THIS POINT IN THE
042430*    RUN THE DATA IS ALREADY WRITTEN, SO THERE IS NOTHING LEFT
042440*    TO PROTECT BY ABENDING.
042500 790-CLOSE-FILES.
042600     CLOSE CUSTOMER-FILE     CUSTOMER-FILE-OUT
042700           SAVINGS-FILE      SAVINGS-FILE-OUT
042800           PARM-FILE         REPORT-FILE.
042900*
042910*    800-INIT-REPORT - BUILDS AND PRINTS THE PAGE-ONE HEADER
042920*    BEFORE ANY OTHER OUTPUT LINE - AFTER PAGE FORCES A NEW
042930*    PAGE EVEN IF THE PRINTER IS MID-FORM FROM A PRIOR STEP IN
042940*    THE SAME JOB.
043000 800-INIT-REPORT.
043100     MOVE CURRENT-YEAR   TO RPT-YY.
043200     MOVE CURRENT-MONTH  TO RPT-MM.
043300     MOVE CURRENT-DAY    TO RPT-DD.
043400     MOVE CURRENT-HOUR   TO RPT-HH.
043500     MOVE CURRENT-MINUTE TO RPT-MIN.
043600     MOVE CURRENT-SECOND TO RPT-SS.
043700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
043800*
043810*    860-REPORT-SWEEP-TOTALS - FOUR DETAIL LINES, ONE PER
043820*    CATEGORY TRACKED DURING THE SWEEP (READ/ACCRUED/MATURED/
043830*    SKIPPED).  PLANS READ AND PLANS SKIPPED CARRY NO DOLLAR
043840*    AMOUNT SINCE THEY DID NOT MOVE MONEY, SO RPT-AMOUNT IS
043850*    FORCED TO ZERO ON THOSE TWO LINES RATHER THAN LEFT FROM
043860*    WHATEVER THE PRIOR DETAIL LINE LEFT IN IT.
043900 860-REPORT-SWEEP-TOTALS.
044000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
044100     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
044200     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
044300     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
044400
044500     MOVE 'PLANS READ      '   TO RPT-CATEGORY.
044600     MOVE NUM-PLANS-READ       TO RPT-NUM-PLANS.
044700     MOVE ZEROS                TO RPT-AMOUNT.
044800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
044900
045000     MOVE 'PLANS ACCRUED   '   TO RPT-CATEGORY.
045100     MOVE NUM-PLANS-ACCRUED    TO RPT-NUM-PLANS.
045200     MOVE TOT-INTEREST-POSTED  TO RPT-AMOUNT.
045300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
045400
045500     MOVE 'PLANS MATURED   '   TO RPT-CATEGORY.
045600     MOVE NUM-PLANS-MATURED    TO RPT-NUM-PLANS.
045700     MOVE TOT-MATURITY-PAYOUT  TO RPT-AMOUNT.
045800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
045900
046000     MOVE 'PLANS SKIPPED   '   TO RPT-CATEGORY.
046100     MOVE NUM-PLANS-SKIPPED    TO RPT-NUM-PLANS.
046200     MOVE ZEROS                TO RPT-AMOUNT.
046300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
046400*
046410*    870-REPORT-GRAND-TOTAL - THE COMPTROLLER'S LINE, ADDED
046420*    2003 PER THE CHANGE LOG.  GRAND-TOTAL-POSTED WAS ALREADY
046430*    COMPUTED BACK IN 000-MAIN AS ACCRUED PLUS MATURITY PAYOUT -
046440*    THIS PARAGRAPH ONLY FORMATS AND PRINTS IT.
046500 870-REPORT-GRAND-TOTAL.
046600     MOVE GRAND-TOTAL-POSTED TO RPT-GRAND-AMOUNT.
046700     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
