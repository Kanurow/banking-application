000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FIRST COMMONWEALTH DATA CTR
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  BKT3020
000600*
000700* AUTHOR :  D. H. STOUT
000800*
000900* READS THE DAILY BATCH OF SERVICE REQUESTS - DEPOSITS,
001000* TRANSFERS, AND SAVINGS-PLAN MAINTENANCE - AND POSTS THEM
001100* AGAINST THE CUSTOMER MASTER AND SAVINGS FILE.  BOTH MASTER
001200* FILES ARE LOADED INTO WORKING STORAGE TABLES SO A REQUEST
001300* CAN TOUCH ANY CUSTOMER OR PLAN IN ANY ORDER; BOTH TABLES
001400* ARE REWRITTEN AT END OF RUN.
001500*
001600* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS.
001700****************************************************************
001800*                    C H A N G E   L O G
001900****************************************************************
002000* 88-11-03  DHS  0000  INITIAL CUT - DEPOSIT AND TRANSFER ONLY.
002100* 89-06-14  DHS  0114  ADDED THE REJECT REPORT AND CONTROL
002200*                      TOTALS SECTION AT THE COMPTROLLER'S
002300*                      REQUEST.
002400* 91-11-19  DHS  0301  ADDED BENEFICIARY BANK VALIDATION -
002500*                      CALLS OUT TO BKL3040.
002600* 93-02-08  DHS  0355  MERGED IN THE OLD PASSBOOK-CONVERSION
002700*                      PROGRAM'S DEPOSIT LOGIC - ONE DRIVER NOW.
002800* 94-08-22  DHS  0420  ADDED SAVENEW / SAVETOPUP / SAVEWDRAW /
002900*                      SAVECLOSE WHEN SAVINGS PLANS WERE
003000*                      INTRODUCED (REQ 3390).
003100* 96-04-02  KLM  0488  NO CHANGE FOR THE AGE EDIT RUN - NOTED
003200*                      HERE SO THE NEXT READER KNOWS CUSTREC
003300*                      PICKED UP THE DOB REDEFINE THAT WEEK.
003400* 98-09-30  KLM  0561  YEAR 2000 REMEDIATION - WIDENED ALL DATE
003500*                      FIELDS TO A FULL 4-DIGIT CENTURY.
003600* 99-01-11  KLM  0561  Y2K SIGN-OFF - RERAN THE FULL REGRESSION
003700*                      DECK AGAINST THE 2000 AND 2001 CALENDARS.
003800* 01-05-07  RJP  0602  RAISED BOTH WORKING TABLES FROM 4000 TO
003900*                      9000 ENTRIES - BRANCH 14 CONVERSION.
004000* 03-10-15  TWN  0674  ADDED THE GRAND TOTAL LINE AT THE
004100*                      REQUEST OF THE COMPTROLLER'S OFFICE.
004200* 07-02-19  TWN  0715  MINIMUM POSTING AMOUNT NOW COMES FROM
004300*                      PARMFILE INSTEAD OF A LITERAL 50.00.
004350* 09-08-04  TWN  0733  ADDED THE ST-REMOVED-FLAG SO A CLOSED
004360*                      SAVINGS PLAN COULD BE DROPPED FROM SAVOUT
004370*                      WITHOUT DISTURBING THE TABLE'S SUBSCRIPTS
004380*                      MID-RUN.
004390* 07-03-19  TWN  0711  ADDED THE FILLER PADS TO THE IN-MEMORY
004395*                      CUSTOMER AND SAVINGS TABLE ENTRIES - SEE
004396*                      THE MATCHING NOTE IN BKI3010 AND BKL3040.
004400****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.  BKT3020.
004700 AUTHOR.  D. H. STOUT.
004800 INSTALLATION.  FIRST COMMONWEALTH DATA CENTER.
004900 DATE-WRITTEN.  11/03/88.
005000 DATE-COMPILED.
005100 SECURITY.  CONFIDENTIAL - BANK OPERATIONS USE ONLY.
005150*
005160*    THIS IS THE SECOND STEP OF THE BKNITE JOB, RUN AFTER
005170*    BKI3010 HAS POSTED THAT NIGHT'S INTEREST ACCRUAL.  RUNNING
005180*    THESE TWO STEPS OUT OF ORDER WILL ACCRUE INTEREST ON
005190*    BALANCES THAT HAVEN'T SEEN THE DAY'S TRANSACTIONS YET -
005200*    OPERATIONS HAS BEEN BURNED BY THIS BEFORE, SEE REQ 0602.
005210*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-390.
005600 OBJECT-COMPUTER.  IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON WHEN-RERUN-FLAG.
006000*
006010*    SAME UPSI-0 RERUN SWITCH AS BKI3010 - CARRIED HERE FOR
006020*    CONSISTENCY EVEN THOUGH THIS PROGRAM ALSO DOES NOT TEST IT
006030*    TODAY.
006040*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006310*    SEVEN FILES THIS TIME, VERSUS BKI3010'S SIX - THE REQUEST,
006320*    TRANSACTION, AND SAVINGS-HISTORY FILES ARE UNIQUE TO THIS
006330*    STEP, SINCE THE INTEREST SWEEP NEITHER READS REQUESTS NOR
006340*    WRITES A TRANSACTION LOG.
006400     SELECT CUSTOMER-FILE      ASSIGN TO CUSTFILE
006500            ACCESS IS SEQUENTIAL
006600            FILE STATUS  IS  WS-CUSTFILE-STATUS.
006700
006800     SELECT CUSTOMER-FILE-OUT  ASSIGN TO CUSTOUT
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS  IS  WS-CUSTOUT-STATUS.
007100
007200     SELECT SAVINGS-FILE       ASSIGN TO SAVFILE
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS  IS  WS-SAVFILE-STATUS.
007500
007600     SELECT SAVINGS-FILE-OUT   ASSIGN TO SAVOUT
007700            ACCESS IS SEQUENTIAL
007800            FILE STATUS  IS  WS-SAVOUT-STATUS.
007900
008000     SELECT PARM-FILE          ASSIGN TO PARMFILE
008100            ACCESS IS SEQUENTIAL
008200            FILE STATUS  IS  WS-PARMFILE-STATUS.
008300
008400     SELECT REQUEST-FILE       ASSIGN TO REQFILE
008500            FILE STATUS  IS  WS-REQFILE-STATUS.
008600
008700     SELECT TRANSACTION-FILE   ASSIGN TO TRNFILE
008800            FILE STATUS  IS  WS-TRNFILE-STATUS.
008900
009000     SELECT SAVHIST-FILE       ASSIGN TO SHYFILE
009100            FILE STATUS  IS  WS-SHYFILE-STATUS.
009200
009300     SELECT REPORT-FILE        ASSIGN TO TRNRPT
009400            FILE STATUS  IS  WS-REPORT-STATUS.
009500
009600****************************************************************
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
009910*    CUSTOMER-FILE / CUSTOMER-FILE-OUT / SAVINGS-FILE /
009920*    SAVINGS-FILE-OUT MIRROR BKI3010'S LAYOUT EXACTLY - BOTH
009930*    PROGRAMS READ AND REWRITE THE SAME TWO MASTER FILES, JUST
009940*    ON DIFFERENT JOB STEPS, SO THEIR FD ENTRIES ARE KEPT
009950*    IDENTICAL BETWEEN THE TWO PROGRAMS ON PURPOSE.
010000 FD  CUSTOMER-FILE
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 COPY CUSTREC.
010400
010500 FD  CUSTOMER-FILE-OUT
010600     RECORDING MODE IS F
010700     BLOCK CONTAINS 0 RECORDS.
010800 01  CUST-REC-OUT                PIC X(160).
010900
011000 FD  SAVINGS-FILE
011100     RECORDING MODE IS F
011200     BLOCK CONTAINS 0 RECORDS.
011300 01  SAV-REC-FD                  PIC X(150).
011400
011500 FD  SAVINGS-FILE-OUT
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  SAV-REC-OUT                 PIC X(150).
011900
012000 FD  PARM-FILE
012100     RECORDING MODE IS F.
012200 COPY BNKPARM.
012300*
012310*    REQUEST-FILE IS THE DAY'S WORK - ONE RECORD PER SERVICE
012320*    REQUEST, ALREADY EDITED AND SEQUENCED BY THE ON-LINE
012330*    CAPTURE SYSTEM BEFORE IT REACHES THIS STEP.  THIS PROGRAM
012340*    DOES NOT RE-VALIDATE THE REQUEST TYPE CODE ITSELF - AN
012350*    UNRECOGNIZED CODE FALLS THROUGH TO THE WHEN OTHER LEG OF
012360*    100-PROCESS-REQUEST AND IS REJECTED THERE.
012400 FD  REQUEST-FILE
012500     RECORDING MODE IS F.
012600 COPY REQREC.
012700*
012710*    TRN-REC-OUT IS APPEND-ONLY - EVERY POSTING THIS PROGRAM
012720*    MAKES (DEPOSIT, BOTH LEGS OF A TRANSFER) DROPS ONE ROW
012730*    HERE, WRITTEN FROM TRN-RECORD AT 830-WRITE-TRAN-REC.
012800 FD  TRANSACTION-FILE
012900     RECORDING MODE IS F.
013000 01  TRN-REC-OUT                 PIC X(140).
013100*
013110*    SHY-REC-OUT IS THE SAME IDEA FOR SAVINGS PLAN MOVEMENT -
013120*    TOPUPS AND WITHDRAWALS EACH DROP ONE ROW, WRITTEN AT
013130*    835-WRITE-SAVHIST-REC.  SAVENEW AND SAVECLOSE DO NOT
013140*    WRITE A HISTORY ROW - THE PLAN'S OWN START-DATE / REMOVED
013150*    STATUS ALREADY MARKS THOSE EVENTS ON SAVEREC ITSELF.
013200 FD  SAVHIST-FILE
013300     RECORDING MODE IS F.
013400 01  SHY-REC-OUT                 PIC X(60).
013500
013600 FD  REPORT-FILE
013700     RECORDING MODE IS F.
013800 01  REPORT-RECORD               PIC X(132).
013900
014000****************************************************************
014100 WORKING-STORAGE SECTION.
014200****************************************************************
014300*
014310*    SYSTEM-DATE-AND-TIME - SAME SHAPE AS BKI3010'S COPY OF
014320*    THIS GROUP.  CURRENT-* IS FILLED ONCE AT 000-MAIN AND
014330*    NEVER TOUCHED AGAIN.
014400 01  SYSTEM-DATE-AND-TIME.
014500     05  CURRENT-DATE.
014600         10  CURRENT-YEAR         PIC 9(2).
014700         10  CURRENT-MONTH        PIC 9(2).
014800         10  CURRENT-DAY          PIC 9(2).
014900     05  CURRENT-TIME.
015000         10  CURRENT-HOUR         PIC 9(2).
015100         10  CURRENT-MINUTE       PIC 9(2).
015200         10  CURRENT-SECOND       PIC 9(2).
015300         10  CURRENT-HNDSEC       PIC 9(2).
015400*
015410*    WS-FIELDS - EIGHT FILE STATUS BYTES, ONE PER SELECT
015420*    EXCEPT WS-REPORT-STATUS WHICH IS TESTED BY EYE FROM THE
015430*    SPOOL RATHER THAN IN CODE.  WS-REQ-OK IS SET 'Y' AT THE
015440*    TOP OF EVERY REQUEST BY 100-PROCESS-REQUEST AND FLIPPED TO
015450*    'N' BY WHICHEVER VALIDATION FAILS FIRST; WS-REJECT-REASON
015460*    CARRIES THE HUMAN-READABLE TEXT FOR THE REJECT REPORT.
015500 01  WS-FIELDS.
015600     05  WS-CUSTFILE-STATUS       PIC X(2)  VALUE SPACES.
015700     05  WS-CUSTOUT-STATUS        PIC X(2)  VALUE SPACES.
015800     05  WS-SAVFILE-STATUS        PIC X(2)  VALUE SPACES.
015900     05  WS-SAVOUT-STATUS         PIC X(2)  VALUE SPACES.
016000     05  WS-PARMFILE-STATUS       PIC X(2)  VALUE SPACES.
016100     05  WS-REQFILE-STATUS        PIC X(2)  VALUE SPACES.
016200     05  WS-TRNFILE-STATUS        PIC X(2)  VALUE SPACES.
016300     05  WS-SHYFILE-STATUS        PIC X(2)  VALUE SPACES.
016400     05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.
016800     05  WS-REQ-OK                PIC X     VALUE 'N'.
016900     05  WS-REJECT-REASON         PIC X(40) VALUE SPACES.
017000*
017010*    THE THREE END-OF-FILE SWITCHES BELOW ARE CARRIED AS
017020*    STANDALONE 77-LEVELS RATHER THAN BURIED IN WS-FIELDS -
017030*    SAME HOUSE HABIT AS THE OLD YEAR-EOF / REDEMPTION-EOF
017040*    SWITCHES IN WRKSFINL - SO THE OPERATOR CONSOLE LISTING
017050*    SHOWS THEM ON THEIR OWN LINES.
017060*
017070 77  WS-CUST-EOF                  PIC X     VALUE 'N'.
017080 77  WS-SAV-EOF                   PIC X     VALUE 'N'.
017090 77  WS-REQ-EOF                   PIC X     VALUE 'N'.
017091*
017092*    WS-NEXT-TRN-ID IS ALSO A 77-LEVEL - IT IS THE RUN'S
017093*    TRANSACTION SEQUENCE COUNTER AND GETS WATCHED BY OPERATIONS
017094*    WHEN A RERUN IS SUSPECTED, SO IT STANDS ON ITS OWN LINE
017095*    RATHER THAN INSIDE WORK-VARIABLES.
017096*
017097 77  WS-NEXT-TRN-ID               PIC S9(9)   COMP  VALUE +0.
017100 01  WORK-VARIABLES.
017110*
017120*    CUST-IDX / SAV-IDX ARE THE GENERAL-PURPOSE TABLE POSITIONS
017130*    USED BY THE REWRITE LOOPS IN 000-MAIN AND BY THE 900/910
017140*    LOOKUP PARAGRAPHS.  SENDER-IDX / RECEIVER-IDX ARE SET
017150*    ASIDE SPECIFICALLY DURING 210/215 TRANSFER PROCESSING SO
017160*    THE SENDER'S TABLE POSITION IS NOT LOST WHEN CUST-IDX GETS
017170*    REUSED TO LOOK UP THE RECEIVER.
017200     05  CUST-IDX                 PIC S9(5)   COMP  VALUE +0.
017300     05  SAV-IDX                  PIC S9(5)   COMP  VALUE +0.
017400     05  SENDER-IDX               PIC S9(5)   COMP  VALUE +0.
017500     05  RECEIVER-IDX             PIC S9(5)   COMP  VALUE +0.
017700     05  WS-TODAY-CCYYMMDD        PIC 9(8)     VALUE ZEROS.
017800     05  WS-TODAY-GROUP REDEFINES WS-TODAY-CCYYMMDD.
017900         10  WS-TODAY-YY          PIC 9(4).
018000         10  WS-TODAY-MM          PIC 9(2).
018100         10  WS-TODAY-DD          PIC 9(2).
018200     05  WS-NOW-CCYYMMDDHHMMSS    PIC 9(14)    VALUE ZEROS.
018300     05  WS-SAV-ID-TARGET         PIC 9(9)     VALUE ZEROS.
018400     05  WS-TRN-CUST-ID           PIC 9(9)     VALUE ZEROS.
018500     05  WS-TRN-TYPE              PIC X(6)     VALUE SPACES.
018600     05  WS-TRN-BANK-NAME         PIC X(15)    VALUE SPACES.
018700     05  WS-SHY-TYPE              PIC X(10)    VALUE SPACES.
018710*
018720*    WS-ALL-SAVED / WS-TOTAL-EARNED ARE SCRATCH ACCUMULATORS
018730*    USED ONLY BY 250-PROCESS-SAVECLOSE - SEE THE LONG NOTE AT
018740*    THAT PARAGRAPH BEFORE TOUCHING EITHER FIELD.
018800     05  WS-ALL-SAVED             PIC S9(11)V99 COMP-3 VALUE +0.
018900     05  WS-TOTAL-EARNED          PIC S9(11)V99 COMP-3 VALUE +0.
019000*
019100*    SAV-RECORD / TRN-RECORD / SHY-RECORD BELOW ARE THE READ
019200*    INTO / BUILD AREAS FOR THE SAVINGS AND APPEND-ONLY FILES -
019300*    FIELDS ARE MOVED IN ONE AT A TIME BY 716-LOAD-SAVINGS-TABLE,
019400*    815-WRITE-SAVINGS-FILE, 830-WRITE-TRAN-REC, AND
019500*    835-WRITE-SAVHIST-REC, THEN THE FD RECORD IS WRITTEN FROM
019600*    THEM - THE FD ITSELF STAYS THE SHOP'S USUAL RAW PIC X SLOT.
019700 COPY SAVEREC.
019800 COPY TRANREC.
019900 COPY SAVHIST.
020000*
020010*    REPORT-TOTALS - ONE PAIR OF COUNTERS (REQUESTS SUBMITTED /
020020*    PROCESSED) PER REQUEST TYPE, PLUS ONE REJECT COUNTER AND
020030*    THE RUNNING DOLLAR TOTAL.  ALL ACCUMULATE ACROSS THE WHOLE
020040*    RUN, FED TO 860-REPORT-CONTROL-TOTALS AND
020050*    870-REPORT-GRAND-TOTAL AT THE END.
020100 01  REPORT-TOTALS.
020200     05  NUM-DEPOSIT-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
020300     05  NUM-DEPOSIT-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
020400     05  NUM-TRANSFER-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.
020500     05  NUM-TRANSFER-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.
020600     05  NUM-SAVENEW-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
020700     05  NUM-SAVENEW-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
020800     05  NUM-SAVETOPUP-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
020900     05  NUM-SAVETOPUP-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
021000     05  NUM-SAVEWDRAW-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
021100     05  NUM-SAVEWDRAW-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
021200     05  NUM-SAVECLOSE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
021300     05  NUM-SAVECLOSE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
021400     05  NUM-REQ-REJECTED         PIC S9(9)   COMP-3  VALUE +0.
021500     05  TOT-AMOUNT-POSTED        PIC S9(11)V99 COMP-3 VALUE +0.
021510*
021520*    11-02  TWN  0762  ADDED THE SIX ACCUMULATORS BELOW, ONE PER
021530*    REQUEST TYPE - EACH PROCESSING PARAGRAPH ADDS INTO ITS OWN
021540*    ON TOP OF TOT-AMOUNT-POSTED ABOVE, AND 860-REPORT-CONTROL-
021550*    TOTALS NOW MOVES THE MATCHING ONE INTO RPT-AMOUNT FOR EACH
021560*    REQUEST-TYPE DETAIL LINE.  BEFORE THIS CHANGE ALL SIX LINES
021570*    SHARED TOT-AMOUNT-POSTED DIRECTLY, SO ONLY THE DEPOSIT LINE
021580*    EVER GOT A MOVE AND THE OTHER FIVE PRINTED WHATEVER DOLLAR
021585*    FIGURE THE PRIOR DETAIL LINE HAD LEFT BEHIND.
021590*
021600     05  TOT-DEPOSIT-AMOUNT       PIC S9(11)V99 COMP-3 VALUE +0.
021610     05  TOT-TRANSFER-AMOUNT      PIC S9(11)V99 COMP-3 VALUE +0.
021620     05  TOT-SAVENEW-AMOUNT       PIC S9(11)V99 COMP-3 VALUE +0.
021630     05  TOT-SAVETOPUP-AMOUNT     PIC S9(11)V99 COMP-3 VALUE +0.
021640     05  TOT-SAVEWDRAW-AMOUNT     PIC S9(11)V99 COMP-3 VALUE +0.
021650     05  TOT-SAVECLOSE-AMOUNT     PIC S9(11)V99 COMP-3 VALUE +0.
021660*
021700*        *******************
021800*            CUSTOMER MASTER TABLE - LOADED ONCE, REWRITTEN
021900*            IN THE SAME SEQUENCE IT WAS READ.
022000*        *******************
022010*    9000 ENTRIES, SAME AS BKI3010'S CUST-TABLE - RAISED FROM
022020*    4000 FOR THE BRANCH 14 CONVERSION (SEE CHANGE LOG).  THE
022030*    TRAILING FILLER MATCHES ONE-FOR-ONE AGAINST BKL3040'S
022040*    LK-CUST-ENTRY, WHICH THIS TABLE IS PASSED TO BY REFERENCE
022050*    ON THE CALL AT 210-PROCESS-TRANSFER - DO NOT WIDEN ONE
022060*    WITHOUT WIDENING THE OTHER OR THE CALLED PROGRAM'S SUBSCRIPT
022070*    ARITHMETIC WILL MISALIGN AGAINST THIS TABLE'S ENTRIES.
022100 01  CUST-TABLE.
022200     05  CUST-TAB-ENTRY OCCURS 9000 TIMES
022300             INDEXED BY CUST-TAB-IDX.
022400         10  CT-CUST-ID           PIC 9(9).
022500         10  CT-ACCOUNT-NUMBER    PIC X(10).
022600         10  CT-EMAIL             PIC X(40).
022700         10  CT-USERNAME          PIC X(20).
022800         10  CT-FIRST-NAME        PIC X(20).
022900         10  CT-LAST-NAME         PIC X(20).
023000         10  CT-BANK-NAME         PIC X(15).
023100         10  CT-BALANCE           PIC S9(11)V99 COMP-3.
023200         10  CT-DATE-OF-BIRTH     PIC 9(8).
023250         10  FILLER               PIC X(05).
023260*
023270*    CUST-TABLE-COUNT IS THE HIGH-WATER MARK OF ENTRIES LOADED
023280*    BY 715-LOAD-CUSTOMER-TABLE - EVERYTHING FROM SUBSCRIPT 1
023290*    THROUGH THIS VALUE IS A LIVE ROW; ANYTHING BEYOND IT IS
023295*    LEFTOVER FROM A PRIOR RUN'S IN-MEMORY IMAGE AND MUST NEVER
023298*    BE TRUSTED.
023300 01  CUST-TABLE-COUNT             PIC S9(5) COMP VALUE +0.
023400*
023500*        *******************
023600*            SAVINGS PLAN TABLE - SAVECLOSE MARKS AN ENTRY
023700*            REMOVED RATHER THAN PHYSICALLY DELETING IT FROM
023800*            THE TABLE; 815-WRITE-SAVINGS-FILE SKIPS REMOVED
023900*            ENTRIES SO THE PLAN DROPS OUT OF SAVOUT.
024000*        *******************
024010*    UNLIKE CUST-TABLE, THIS TABLE IS NEVER PASSED TO A CALLED
024020*    PROGRAM - THE TRAILING FILLER HERE ONLY HAS TO SATISFY THIS
024030*    PROGRAM'S OWN LAYOUT HABITS, NOT A LINKAGE-SECTION MIRROR.
024100 01  SAV-TABLE.
024200     05  SAV-TAB-ENTRY OCCURS 9000 TIMES
024300             INDEXED BY SAV-TAB-IDX.
024400         10  ST-SAV-ID            PIC 9(9).
024500         10  ST-CUST-ID           PIC 9(9).
024600         10  ST-SAV-TYPE          PIC X(8).
024700         10  ST-AMOUNT            PIC S9(11)V99 COMP-3.
024800         10  ST-INTEREST-EARNED   PIC S9(9)V99 COMP-3.
024900         10  ST-INTEREST-RATE     PIC S9(3)V9(4) COMP-3.
025000         10  ST-ACTIVE-FLAG       PIC X.
025100         10  ST-START-DATE        PIC 9(8).
025200         10  ST-MATURITY-DATE     PIC 9(8).
025300         10  ST-DESCRIPTION       PIC X(50).
025400         10  ST-REMOVED-FLAG      PIC X       VALUE 'N'.
025450         10  FILLER               PIC X(05).
025460*
025470*    SAV-TABLE-COUNT WORKS THE SAME WAY AS CUST-TABLE-COUNT
025480*    ABOVE - THE HIGH-WATER MARK LOADED BY 716-LOAD-SAVINGS-
025490*    TABLE, NOT TRIMMED WHEN A PLAN CLOSES.  A CLOSED PLAN
025495*    STAYS AT ITS SUBSCRIPT WITH ST-REMOVED-FLAG = 'Y' RATHER
025497*    THAN SHIFTING EVERYTHING ABOVE IT DOWN ONE SLOT.
025500 01  SAV-TABLE-COUNT               PIC S9(5) COMP VALUE +0.
025600*
025700*        *******************
025800*            BKL3040 LINKAGE WORK AREA
025900*        *******************
025910*    WS-LOOKUP-REQUEST / WS-LOOKUP-RESULT ARE THE TWO PARAMETER
025920*    RECORDS PASSED TO BKL3040 ALONGSIDE CUST-TABLE ITSELF - SEE
025930*    210-PROCESS-TRANSFER.  FILLED BEFORE EVERY CALL AND READ
025940*    BACK IMMEDIATELY AFTER; NOTHING HERE SURVIVES ACROSS TWO
025950*    DIFFERENT REQUESTS.
025955*
025960*    WS-LOOKUP-MODE IS ALWAYS SET TO 'A' (ACCOUNT-OR-EMAIL) BY
025965*    THIS PROGRAM BEFORE THE CALL - THE 'I' (CUST-ID) MODE
025970*    BKL3040 ALSO SUPPORTS IS FOR THE ON-LINE TELLER INQUIRY
025980*    TRANSACTION, NOT USED BY THIS BATCH DRIVER.
025990*
026000 01  WS-LOOKUP-REQUEST.
026100     05  WS-LOOKUP-MODE            PIC X       VALUE 'A'.
026200     05  WS-LOOKUP-TARGET          PIC X(40)   VALUE SPACES.
026300     05  WS-LOOKUP-CUST-ID         PIC 9(9)    VALUE ZEROS.
026400     05  WS-LOOKUP-BANK-NAME       PIC X(15)   VALUE SPACES.
026500 01  WS-LOOKUP-RESULT.
026600     05  WS-LOOKUP-FOUND-SW        PIC X       VALUE 'N'.
026700         88  WS-LOOKUP-FOUND               VALUE 'Y'.
026800     05  WS-LOOKUP-BANK-MATCH-SW   PIC X       VALUE 'N'.
026900         88  WS-LOOKUP-BANK-MATCHES        VALUE 'Y'.
027000     05  WS-LOOKUP-RESULT-CUST-ID  PIC 9(9).
027100     05  WS-LOOKUP-RESULT-ACCT-NBR PIC X(10).
027200     05  WS-LOOKUP-RESULT-EMAIL    PIC X(40).
027300     05  WS-LOOKUP-RESULT-BANK     PIC X(15).
027400     05  WS-LOOKUP-RESULT-BALANCE  PIC S9(11)V99 COMP-3.
027500     05  WS-LOOKUP-RESULT-FNAME    PIC X(20).
027600     05  WS-LOOKUP-RESULT-LNAME    PIC X(20).
027700*
027800*        *******************
027900*            REPORT LINES
028000*        *******************
028010*    ALL SEVEN 01-LEVELS BELOW ARE WRITE-FROM RECORDS FOR
028020*    REPORT-FILE, SAME HOUSE CONVENTION AS BKI3010'S REPORT
028030*    LINES - LITERAL COLUMN FILLER, NEVER READ BACK.
028100 01  RPT-HEADER1.
028200     05  FILLER                    PIC X(40)
028300             VALUE 'DEPOSIT SYSTEM TRANSACTION RUN    DATE:'.
028400     05  RPT-MM                    PIC 99.
028500     05  FILLER                    PIC X     VALUE '/'.
028600     05  RPT-DD                    PIC 99.
028700     05  FILLER                    PIC X     VALUE '/'.
028800     05  RPT-YY                    PIC 99.
028900     05  FILLER                    PIC X(20)
029000             VALUE ' (mm/dd/yy)   TIME: '.
029100     05  RPT-HH                    PIC 99.
029200     05  FILLER                    PIC X     VALUE ':'.
029300     05  RPT-MIN                   PIC 99.
029400     05  FILLER                    PIC X     VALUE ':'.
029500     05  RPT-SS                    PIC 99.
029600     05  FILLER                    PIC X(55) VALUE SPACES.
029700 01  RPT-REJECT-DETAIL.
029800     05  FILLER              PIC X(21)
029900             VALUE '   REQUEST REJECTED: '.
030000     05  RPT-REJ-TYPE        PIC X(10).
030100     05  FILLER              PIC X(3)  VALUE SPACES.
030200     05  RPT-REJ-CUST-ID     PIC 9(9).
030300     05  FILLER              PIC X(3)  VALUE SPACES.
030400     05  RPT-REJ-AMOUNT      PIC Z,ZZZ,ZZZ,ZZ9.99.
030500     05  FILLER              PIC X(3)  VALUE SPACES.
030600     05  RPT-REJ-REASON      PIC X(40).
030700     05  FILLER              PIC X(28) VALUE SPACES.
030710*
030720*    RPT-INQUIRY-DETAIL - ADDED 11-02 (REQ 0762) ALONGSIDE THE
030730*    INQUIRY REQUEST TYPE IN REQREC.  WRITTEN BY 260-PROCESS-
030740*    INQUIRY FOR EVERY SUCCESSFUL LOOKUP; A LOOKUP THAT FINDS
030750*    NOBODY FALLS THROUGH TO RPT-REJECT-DETAIL ABOVE THE SAME
030760*    AS ANY OTHER REJECTED REQUEST.
030770*
030780 01  RPT-INQUIRY-DETAIL.
030781     05  FILLER              PIC X(21)
030782             VALUE '   CUSTOMER DETAIL: '.
030783     05  RPT-INQ-CUST-ID     PIC 9(9).
030784     05  FILLER              PIC X(3)  VALUE SPACES.
030785     05  RPT-INQ-ACCT-NBR    PIC X(10).
030786     05  FILLER              PIC X(3)  VALUE SPACES.
030787     05  RPT-INQ-EMAIL       PIC X(30).
030788     05  FILLER              PIC X(3)  VALUE SPACES.
030789     05  RPT-INQ-FNAME       PIC X(15).
030790     05  FILLER              PIC X(1)  VALUE SPACES.
030791     05  RPT-INQ-LNAME       PIC X(15).
030792     05  FILLER              PIC X(3)  VALUE SPACES.
030793     05  RPT-INQ-BALANCE     PIC Z,ZZZ,ZZZ,ZZ9.99.
030794     05  FILLER              PIC X(3)  VALUE SPACES.
030795*
030850*    THE FOUR RPT-STATS-HDR RECORDS BELOW PRINT A FOUR-LINE
030860*    COLUMN HEADING OVER THE SIX DETAIL LINES WRITTEN BY
030870*    860-REPORT-CONTROL-TOTALS - ONE HEADER RECORD PER PRINT
030880*    LINE RATHER THAN ONE RECORD WITH EMBEDDED CARRIAGE
030890*    CONTROL, THE SAME AS THE OLD SAM3ABND REPORT SKELETON
030895*    THIS PROGRAM WAS BUILT FROM.
030896*
030897 01  RPT-STATS-HDR1.
030900     05  FILLER PIC X(26) VALUE 'Request Totals:           '.
031000     05  FILLER PIC X(107) VALUE SPACES.
031100 01  RPT-STATS-HDR2.
031200     05  FILLER PIC X(14) VALUE 'Request Type  '.
031300     05  FILLER PIC X(12) VALUE '      Number'.
031400     05  FILLER PIC X(28) VALUE '        Number        Total'.
031500     05  FILLER PIC X(79) VALUE SPACES.
031600 01  RPT-STATS-HDR3.
031700     05  FILLER PIC X(14) VALUE '              '.
031800     05  FILLER PIC X(12) VALUE ' Submitted  '.
031900     05  FILLER PIC X(28) VALUE '     Posted        Amount  '.
032000     05  FILLER PIC X(79) VALUE SPACES.
032100 01  RPT-STATS-HDR4.
032200     05  FILLER PIC X(14) VALUE '------------- '.
032300     05  FILLER PIC X(12) VALUE ' -----------'.
032400     05  FILLER PIC X(28) VALUE '  ----------  --------------'.
032500     05  FILLER PIC X(79) VALUE SPACES.
032600 01  RPT-STATS-DETAIL.
032700     05  RPT-TYPE               PIC X(14).
032800     05  FILLER                 PIC X(1)     VALUE SPACES.
032900     05  RPT-NUM-REQ            PIC ZZZ,ZZ9.
033000     05  FILLER                 PIC X(3)     VALUE SPACES.
033100     05  RPT-NUM-PROC           PIC ZZZ,ZZ9.
033200     05  FILLER                 PIC X(3)     VALUE SPACES.
033300     05  RPT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.
033400     05  FILLER                 PIC X(80)   VALUE SPACES.
033500 01  RPT-GRAND-TOTAL.
033600     05  FILLER                    PIC X(30)
033700             VALUE 'GRAND TOTAL POSTED THIS RUN   '.
033800     05  FILLER                    PIC X(5)     VALUE SPACES.
033900     05  RPT-GRAND-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99.
034000     05  FILLER                    PIC X(80)   VALUE SPACES.
034100
034200****************************************************************
034300 PROCEDURE DIVISION.
034400****************************************************************
034410*
034420*    MAINLINE - OPEN, LOAD PARAMETERS AND BOTH MASTER TABLES,
034430*    PRINT THE PAGE HEADER, THEN PROCESS EVERY REQUEST ON
034440*    REQFILE ONE AT A TIME BEFORE REWRITING BOTH MASTERS AND
034450*    PRINTING THE TOTALS PAGE.  NOTE THE READ-AHEAD PATTERN -
034460*    710-READ-REQUEST-FILE IS CALLED ONCE HERE TO PRIME THE
034470*    LOOP AND AGAIN AT THE BOTTOM OF 100-PROCESS-REQUEST, THE
034480*    SAME SHOP HABIT AS THE OLD SAM3ABND DRIVER THIS PROGRAM
034490*    WAS BUILT FROM.
034500 000-MAIN.
034600     ACCEPT CURRENT-DATE FROM DATE.
034700     ACCEPT CURRENT-TIME FROM TIME.
034710*
034720*    09-11-04  TWN  0748  ACCEPT ... FROM DATE ONLY EVER RETURNS
034730*    A 2-DIGIT YEAR - MOVING CURRENT-YEAR STRAIGHT INTO THE
034740*    4-DIGIT WS-TODAY-YY SLICE OF WS-TODAY-CCYYMMDD RIGHT-
034750*    JUSTIFIES AND ZERO-FILLS IT, SO "26" CAME IN AS "0026"
034760*    INSTEAD OF "2026" - THE SAVENEW FUTURE-MATURITY GUARD IN
034770*    225-CREATE-SAVINGS-PLAN COULD NEVER FIRE AGAINST A REAL
034780*    20xx DATE, AND THE CORRUPTED VALUE WAS THEN BEING WRITTEN
034790*    STRAIGHT INTO ST-START-DATE ON EVERY NEW PLAN.  ACCEPT
034791*    WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD BELOW GOES STRAIGHT
034792*    TO AN 8-DIGIT ANSI-85 CENTURY-DATE FUNCTION FEATURE AND
034793*    FILLS THE WS-TODAY-YY/MM/DD REDEFINE CORRECTLY WITHOUT
034794*    GOING THROUGH THE 2-DIGIT ACCEPT AT ALL.
034795*
034796     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
035100     STRING WS-TODAY-CCYYMMDD DELIMITED BY SIZE
035200            CURRENT-HOUR      DELIMITED BY SIZE
035300            CURRENT-MINUTE    DELIMITED BY SIZE
035400            CURRENT-SECOND    DELIMITED BY SIZE
035500            INTO WS-NOW-CCYYMMDDHHMMSS.
035600     DISPLAY 'BKT3020 STARTED DATE = ' CURRENT-MONTH '/'
035700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
035800
035900     PERFORM 700-OPEN-FILES.
036000     PERFORM 705-LOAD-PARAMETERS.
036100     PERFORM 800-INIT-REPORT.
036200
036300     PERFORM 715-LOAD-CUSTOMER-TABLE
036400             UNTIL WS-CUST-EOF = 'Y'.
036500     PERFORM 716-LOAD-SAVINGS-TABLE
036600             UNTIL WS-SAV-EOF = 'Y'.
036700
036800     PERFORM 710-READ-REQUEST-FILE.
036900     PERFORM 100-PROCESS-REQUEST
037000             UNTIL WS-REQ-EOF = 'Y'.
037100
037200     PERFORM 810-WRITE-CUSTOMER-FILE
037300             VARYING CUST-IDX FROM 1 BY 1
037400             UNTIL CUST-IDX > CUST-TABLE-COUNT.
037500     PERFORM 815-WRITE-SAVINGS-FILE
037600             VARYING SAV-IDX FROM 1 BY 1
037700             UNTIL SAV-IDX > SAV-TABLE-COUNT.
037800
037900     PERFORM 860-REPORT-CONTROL-TOTALS.
038000     PERFORM 870-REPORT-GRAND-TOTAL.
038100     PERFORM 790-CLOSE-FILES.
038200
038300     GOBACK.
038400*
038410*    100-PROCESS-REQUEST - DISPATCHES ON THE SIX REQUEST-TYPE
038420*    88-LEVELS DEFINED IN REQREC.  WS-REQ-OK IS RESET 'Y' HERE
038430*    EVERY TIME THROUGH SO A PRIOR REQUEST'S REJECT CANNOT
038440*    BLEED INTO THE NEXT ONE'S REPORT LINE.  THE WHEN OTHER LEG
038450*    IS THE ONLY PLACE THIS PROGRAM REJECTS ON A BAD TYPE CODE
038460*    RATHER THAN A BUSINESS RULE.
038600 100-PROCESS-REQUEST.
038610*
038620*    RESETTING WS-REQ-OK / WS-REJECT-REASON HERE, BEFORE THE
038630*    REQUEST-TYPE COUNTER IS EVEN BUMPED, MEANS A REQUEST THAT
038640*    LOOPS BACK THROUGH THIS PARAGRAPH (THERE IS NO SUCH PATH
038650*    TODAY, BUT THE HABIT COSTS NOTHING) CAN NEVER INHERIT A
038660*    STALE REJECT REASON FROM THE PRIOR RECORD.
038670*
038700     MOVE 'Y' TO WS-REQ-OK.
038800     MOVE SPACES TO WS-REJECT-REASON.
038900     EVALUATE TRUE
039000         WHEN REQ-IS-DEPOSIT
039100             ADD 1 TO NUM-DEPOSIT-REQUESTS
039200             PERFORM 200-PROCESS-DEPOSIT
039300         WHEN REQ-IS-TRANSFER
039400             ADD 1 TO NUM-TRANSFER-REQUESTS
039500             PERFORM 210-PROCESS-TRANSFER
039600         WHEN REQ-IS-SAVENEW
039700             ADD 1 TO NUM-SAVENEW-REQUESTS
039800             PERFORM 220-PROCESS-SAVENEW
039900         WHEN REQ-IS-SAVETOPUP
040000             ADD 1 TO NUM-SAVETOPUP-REQUESTS
040100             PERFORM 230-PROCESS-SAVETOPUP
040200         WHEN REQ-IS-SAVEWDRAW
040300             ADD 1 TO NUM-SAVEWDRAW-REQUESTS
040400             PERFORM 240-PROCESS-SAVEWDRAW
040500         WHEN REQ-IS-SAVECLOSE
040600             ADD 1 TO NUM-SAVECLOSE-REQUESTS
040700             PERFORM 250-PROCESS-SAVECLOSE
040750         WHEN REQ-IS-INQUIRY
040760             PERFORM 260-PROCESS-INQUIRY
040800         WHEN OTHER
040900             MOVE 'UNKNOWN REQUEST TYPE' TO WS-REJECT-REASON
041000             MOVE 'N' TO WS-REQ-OK
041100     END-EVALUATE.
041200     IF WS-REQ-OK NOT = 'Y'
041300         PERFORM 299-REPORT-REJECT
041400     END-IF.
041500     PERFORM 710-READ-REQUEST-FILE.
041600*
041610*    200-PROCESS-DEPOSIT - THE SIMPLEST OF THE SIX REQUEST
041620*    TYPES.  ONE RULE (MINIMUM POSTING AMOUNT FROM PARMFILE,
041630*    SEE THE 07-02-19 CHANGE LOG ENTRY) AND ONE LOOKUP
041640*    (CUSTOMER MUST EXIST).  NO SAVINGS TABLE INVOLVEMENT.
041700 200-PROCESS-DEPOSIT.
041710*
041720*    THE MINIMUM-AMOUNT CHECK RUNS BEFORE THE CUSTOMER LOOKUP
041730*    ON PURPOSE - THERE IS NO POINT SEARCHING A 9000-ENTRY
041740*    TABLE FOR A REQUEST THAT IS GOING TO BE REJECTED ANYWAY.
041750*
041800     IF REQ-AMOUNT < PARM-MINIMUM-POSTING-AMT
041900         MOVE 'DEPOSIT BELOW MINIMUM POSTING AMOUNT'
042000                 TO WS-REJECT-REASON
042100         MOVE 'N' TO WS-REQ-OK
042200     ELSE
042300         PERFORM 900-FIND-CUST-BY-ID
042400         IF CUST-IDX > CUST-TABLE-COUNT
042500             MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
042600             MOVE 'N' TO WS-REQ-OK
042700         ELSE
042800             ADD REQ-AMOUNT TO CT-BALANCE (CUST-IDX)
042810*
042820*        A DEPOSIT ONLY EVER TOUCHES ONE CUSTOMER, SO ONLY ONE
042830*        TRANSACTION RECORD IS WRITTEN HERE - COMPARE THIS TO
042840*        215-POST-TRANSFER BELOW, WHICH ALWAYS WRITES TWO.
042850*
042900             MOVE 'CREDIT' TO WS-TRN-TYPE
043000             MOVE CT-CUST-ID (CUST-IDX)   TO WS-TRN-CUST-ID
043100             MOVE CT-BANK-NAME (CUST-IDX) TO WS-TRN-BANK-NAME
043200             PERFORM 830-WRITE-TRAN-REC
043300             ADD 1 TO NUM-DEPOSIT-PROCESSED
043400             ADD REQ-AMOUNT TO TOT-AMOUNT-POSTED
043450             ADD REQ-AMOUNT TO TOT-DEPOSIT-AMOUNT
043500         END-IF
043600     END-IF.
043700*
043710*    210-PROCESS-TRANSFER - THE MOST HEAVILY NESTED PARAGRAPH
043720*    IN THE PROGRAM, BECAUSE A TRANSFER HAS FOUR INDEPENDENT
043730*    WAYS TO FAIL AND EACH ONE HAS TO SHORT-CIRCUIT THE REST:
043740*    SENDER NOT FOUND, RECEIVER NOT FOUND (VIA BKL3040),
043750*    BENEFICIARY BANK MISMATCH, SELF-TRANSFER, AND INSUFFICIENT
043760*    FUNDS.  ONLY IF ALL FOUR CLEAR DOES 215-POST-TRANSFER RUN.
043800 210-PROCESS-TRANSFER.
043900     PERFORM 900-FIND-CUST-BY-ID.
043910*
043920*    THE FIRST 900-FIND-CUST-BY-ID CALL RESOLVES THE SENDER
043930*    (REQ-CUST-ID, UNCHANGED AT THIS POINT); THE SECOND ONE
043940*    INSIDE 215-POST-TRANSFER BELOW RESOLVES THE RECEIVER,
043950*    AFTER REQ-CUST-ID HAS BEEN TEMPORARILY OVERLAID WITH THE
043960*    RECEIVER'S ID RETURNED BY BKL3040.
043970*
044000     MOVE CUST-IDX TO SENDER-IDX.
044100     IF SENDER-IDX > CUST-TABLE-COUNT
044200         MOVE 'SENDER NOT FOUND' TO WS-REJECT-REASON
044300         MOVE 'N' TO WS-REQ-OK
044400     ELSE
044500         MOVE 'A'            TO WS-LOOKUP-MODE
044600         MOVE REQ-TARGET     TO WS-LOOKUP-TARGET
044700         MOVE REQ-BANK-NAME  TO WS-LOOKUP-BANK-NAME
044800         CALL 'BKL3040' USING CUST-TABLE, CUST-TABLE-COUNT,
044900                 WS-LOOKUP-REQUEST, WS-LOOKUP-RESULT
045000         IF NOT WS-LOOKUP-FOUND
045100             MOVE 'RECEIVER NOT FOUND' TO WS-REJECT-REASON
045200             MOVE 'N' TO WS-REQ-OK
045300         ELSE
045400             IF NOT WS-LOOKUP-BANK-MATCHES
045500                 MOVE 'BENEFICIARY BANK MISMATCH'
045600                         TO WS-REJECT-REASON
045700                 MOVE 'N' TO WS-REQ-OK
045800             ELSE
045900                 IF WS-LOOKUP-RESULT-CUST-ID = REQ-CUST-ID
046000                     MOVE 'CANNOT TRANSFER TO OWN ACCOUNT'
046100                             TO WS-REJECT-REASON
046200                     MOVE 'N' TO WS-REQ-OK
046300                 ELSE
046400                     IF CT-BALANCE (SENDER-IDX) - REQ-AMOUNT
046500                                 < ZERO
046600                         MOVE 'INSUFFICIENT FUNDS'
046700                                 TO WS-REJECT-REASON
046800                         MOVE 'N' TO WS-REQ-OK
046900                     ELSE
047000                         PERFORM 215-POST-TRANSFER
047100                     END-IF
047200                 END-IF
047300             END-IF
047400         END-IF
047500     END-IF.
047600
047700 215-POST-TRANSFER.
047800     MOVE WS-LOOKUP-RESULT-CUST-ID TO REQ-CUST-ID.
047900*
048000*    NOTE - REQ-CUST-ID IS OVERLAID HERE ONLY LONG ENOUGH TO
048100*    DRIVE 900-FIND-CUST-BY-ID AGAINST THE RECEIVER; RESTORED
048200*    FROM SENDER-IDX BELOW BEFORE THE REJECT/TOTALS LOGIC USES
048300*    IT AGAIN.
048400*
048500     PERFORM 900-FIND-CUST-BY-ID.
048600     MOVE CUST-IDX TO RECEIVER-IDX.
048700     MOVE CT-CUST-ID (SENDER-IDX) TO REQ-CUST-ID.
048800
048900     SUBTRACT REQ-AMOUNT FROM CT-BALANCE (SENDER-IDX).
049000     ADD      REQ-AMOUNT TO   CT-BALANCE (RECEIVER-IDX).
049100*
049110*    TWO TRANSACTION RECORDS ARE WRITTEN FOR EVERY TRANSFER -
049120*    ONE DEBIT AGAINST THE SENDER, ONE CREDIT AGAINST THE
049130*    RECEIVER - SO THE TRANSACTION FILE SHOWS BOTH SIDES OF THE
049140*    MOVEMENT INDEPENDENTLY, THE SAME AS A REAL PASSBOOK ENTRY
049150*    WOULD ON EACH ACCOUNT.
049200     MOVE 'DEBIT '  TO WS-TRN-TYPE.
049300     MOVE CT-CUST-ID (SENDER-IDX) TO WS-TRN-CUST-ID.
049400     MOVE CT-BANK-NAME (SENDER-IDX) TO WS-TRN-BANK-NAME.
049500     PERFORM 830-WRITE-TRAN-REC.
049600
049700     MOVE 'CREDIT' TO WS-TRN-TYPE.
049800     MOVE CT-CUST-ID (RECEIVER-IDX) TO WS-TRN-CUST-ID.
049900     MOVE CT-BANK-NAME (RECEIVER-IDX) TO WS-TRN-BANK-NAME.
050000     PERFORM 830-WRITE-TRAN-REC.
050100
050200     ADD 1 TO NUM-TRANSFER-PROCESSED.
050300     ADD REQ-AMOUNT TO TOT-AMOUNT-POSTED.
050350     ADD REQ-AMOUNT TO TOT-TRANSFER-AMOUNT.
050400*
050410*    220-PROCESS-SAVENEW - OPENS A NEW SAVINGS PLAN FUNDED OUT
050420*    OF THE CUSTOMER'S CHECKING BALANCE.  A FIXED PLAN MUST
050430*    CARRY A MATURITY DATE STRICTLY IN THE FUTURE; A FLEXIBLE
050440*    PLAN IGNORES REQ-MATURITY-DATE ENTIRELY (SEE
050450*    225-CREATE-SAVINGS-PLAN BELOW).
050500 220-PROCESS-SAVENEW.
050600     PERFORM 900-FIND-CUST-BY-ID.
050700     IF CUST-IDX > CUST-TABLE-COUNT
050800         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
050900         MOVE 'N' TO WS-REQ-OK
051000     ELSE
051100         IF CT-BALANCE (CUST-IDX) - REQ-AMOUNT < ZERO
051200             MOVE 'AMOUNT EXCEEDS BALANCE' TO WS-REJECT-REASON
051300             MOVE 'N' TO WS-REQ-OK
051400         ELSE
051500             IF REQ-SAVING-TYPE = 'FIXED   ' AND
051600                REQ-MATURITY-DATE NOT > WS-TODAY-CCYYMMDD
051700                 MOVE 'MATURITY DATE NOT IN THE FUTURE'
051800                         TO WS-REJECT-REASON
051900                 MOVE 'N' TO WS-REQ-OK
052000             ELSE
052100                 PERFORM 225-CREATE-SAVINGS-PLAN
052200             END-IF
052300         END-IF
052400     END-IF.
052500*
052510*    225-CREATE-SAVINGS-PLAN - APPENDS ONE NEW ENTRY TO
052520*    SAV-TABLE.  THE PLAN ID IS SYNTHESIZED FROM THE TABLE
052530*    COUNT PLUS A 900000000 OFFSET SO IT CANNOT COLLIDE WITH A
052540*    REAL SAV-ID CARRIED FORWARD FROM SAVFILE - THIS RANGE WAS
052550*    RESERVED FOR NEW-PLAN NUMBERING WHEN SAVENEW WAS ADDED IN
052560*    94-08 (REQ 3390) AND HAS NEVER BEEN CHALLENGED SINCE.
052600 225-CREATE-SAVINGS-PLAN.
052700     ADD 1 TO SAV-TABLE-COUNT.
052800     SET SAV-TAB-IDX TO SAV-TABLE-COUNT.
052900     COMPUTE ST-SAV-ID (SAV-TAB-IDX) =
053000             SAV-TABLE-COUNT + 900000000.
053100     MOVE CT-CUST-ID (CUST-IDX)   TO ST-CUST-ID (SAV-TAB-IDX).
053200     MOVE REQ-SAVING-TYPE         TO ST-SAV-TYPE (SAV-TAB-IDX).
053300     MOVE REQ-AMOUNT              TO ST-AMOUNT (SAV-TAB-IDX).
053400     MOVE ZERO                    TO ST-INTEREST-EARNED
053500                                              (SAV-TAB-IDX).
053600     MOVE 'Y'                     TO ST-ACTIVE-FLAG (SAV-TAB-IDX).
053700     MOVE WS-TODAY-CCYYMMDD       TO ST-START-DATE (SAV-TAB-IDX).
053800     IF REQ-SAVING-TYPE = 'FIXED   '
053900         MOVE REQ-MATURITY-DATE   TO ST-MATURITY-DATE
054000                                              (SAV-TAB-IDX)
054100         MOVE PARM-FIXED-RATE     TO ST-INTEREST-RATE
054200                                              (SAV-TAB-IDX)
054300     ELSE
054400         MOVE ZEROS               TO ST-MATURITY-DATE
054500                                              (SAV-TAB-IDX)
054600         MOVE PARM-FLEXIBLE-RATE  TO ST-INTEREST-RATE
054700                                              (SAV-TAB-IDX)
054800     END-IF.
054900     MOVE REQ-DESCRIPTION TO ST-DESCRIPTION (SAV-TAB-IDX).
055000     MOVE 'N' TO ST-REMOVED-FLAG (SAV-TAB-IDX).
055100     SUBTRACT REQ-AMOUNT FROM CT-BALANCE (CUST-IDX).
055200     ADD 1 TO NUM-SAVENEW-PROCESSED.
055300     ADD REQ-AMOUNT TO TOT-AMOUNT-POSTED.
055350     ADD REQ-AMOUNT TO TOT-SAVENEW-AMOUNT.
055400*
055410*    230-PROCESS-SAVETOPUP - ADDS MONEY TO AN EXISTING FLEXIBLE
055420*    PLAN OUT OF THE CUSTOMER'S CHECKING BALANCE.  A FIXED PLAN
055430*    CANNOT BE TOPPED UP - ITS PRINCIPAL IS LOCKED FOR THE FULL
055440*    TERM BY DESIGN (REQ 3390).  A SUCCESSFUL TOPUP WRITES A
055450*    DEPOSIT ROW TO SAVHIST-FILE.
055500 230-PROCESS-SAVETOPUP.
055510*
055520*    THREE REJECT PATHS, TESTED IN ORDER: PLAN NOT FOUND, PLAN
055530*    IS A FIXED TERM (NOT TOP-UPPABLE BY DEFINITION), THEN
055540*    INSUFFICIENT CHECKING BALANCE TO FUND THE TOP-UP - ONLY
055550*    IF ALL THREE CLEAR DOES THE MONEY ACTUALLY MOVE.
055560*
055600     PERFORM 910-FIND-CUST-SAVINGS-PLAN.
055700     IF SAV-TAB-IDX > SAV-TABLE-COUNT
055800         MOVE 'SAVINGS PLAN NOT FOUND' TO WS-REJECT-REASON
055900         MOVE 'N' TO WS-REQ-OK
056000     ELSE
056100         IF ST-SAV-TYPE (SAV-TAB-IDX) = 'FIXED   '
056200             MOVE 'CANNOT TOP UP A FIXED PLAN'
056300                     TO WS-REJECT-REASON
056400             MOVE 'N' TO WS-REQ-OK
056500         ELSE
056600             IF CT-BALANCE (CUST-IDX) - REQ-AMOUNT < ZERO
056700                 MOVE 'AMOUNT EXCEEDS BALANCE'
056800                         TO WS-REJECT-REASON
056900                 MOVE 'N' TO WS-REQ-OK
057000             ELSE
057100                 ADD REQ-AMOUNT TO ST-AMOUNT (SAV-TAB-IDX)
057200                 SUBTRACT REQ-AMOUNT
057300                         FROM CT-BALANCE (CUST-IDX)
057400                 MOVE 'DEPOSIT   ' TO WS-SHY-TYPE
057500                 PERFORM 835-WRITE-SAVHIST-REC
057600                 ADD 1 TO NUM-SAVETOPUP-PROCESSED
057700                 ADD REQ-AMOUNT TO TOT-AMOUNT-POSTED
057750                 ADD REQ-AMOUNT TO TOT-SAVETOPUP-AMOUNT
057800             END-IF
057900         END-IF
058000     END-IF.
058100*
058110*    240-PROCESS-SAVEWDRAW - DRAWS MONEY OUT OF AN OPEN
058120*    FLEXIBLE PLAN BACK INTO THE CUSTOMER'S CHECKING BALANCE.
058130*    ONLY 'FLEXIBLE' PLANS EVER REACH THIS PARAGRAPH SUCCESS-
058140*    FULLY - A FIXED PLAN IS REJECTED THE SAME AS ON A TOPUP,
058150*    THE PRINCIPAL DOES NOT COME BACK OUT UNTIL MATURITY.
058200 240-PROCESS-SAVEWDRAW.
058210*
058220*    NOTE THE TEST BELOW IS "NOT = 'FLEXIBLE'" RATHER THAN
058230*    "= 'FIXED   '" LIKE 230-PROCESS-SAVETOPUP USES - BOTH
058240*    FORMS REJECT THE SAME PLANS TODAY SINCE ONLY TWO SAVING
058250*    TYPES EXIST, BUT THIS PARAGRAPH HAS ALWAYS BEEN WRITTEN
058260*    THE OTHER WAY AROUND AND NOBODY HAS HAD REASON TO MAKE
058270*    THE TWO PARAGRAPHS MATCH.
058280*
058300     PERFORM 910-FIND-CUST-SAVINGS-PLAN.
058400     IF SAV-TAB-IDX > SAV-TABLE-COUNT
058500         MOVE 'SAVINGS PLAN NOT FOUND' TO WS-REJECT-REASON
058600         MOVE 'N' TO WS-REQ-OK
058700     ELSE
058800         IF ST-SAV-TYPE (SAV-TAB-IDX) NOT = 'FLEXIBLE'
058900             MOVE 'CANNOT DRAW ON A FIXED PLAN'
059000                     TO WS-REJECT-REASON
059100             MOVE 'N' TO WS-REQ-OK
059200         ELSE
059300             IF ST-AMOUNT (SAV-TAB-IDX) - REQ-AMOUNT < ZERO
059400                 MOVE 'AMOUNT EXCEEDS PLAN BALANCE'
059500                         TO WS-REJECT-REASON
059600                 MOVE 'N' TO WS-REQ-OK
059700             ELSE
059800                 SUBTRACT REQ-AMOUNT
059900                         FROM ST-AMOUNT (SAV-TAB-IDX)
060000                 ADD REQ-AMOUNT TO CT-BALANCE (CUST-IDX)
060100                 MOVE 'WITHDRAWAL' TO WS-SHY-TYPE
060200                 PERFORM 835-WRITE-SAVHIST-REC
060300                 ADD 1 TO NUM-SAVEWDRAW-PROCESSED
060400                 ADD REQ-AMOUNT TO TOT-AMOUNT-POSTED
060450                 ADD REQ-AMOUNT TO TOT-SAVEWDRAW-AMOUNT
060500             END-IF
060600         END-IF
060700     END-IF.
060800
060900 250-PROCESS-SAVECLOSE.
061000*
061100*    PAYOUT LOGIC BELOW MATCHES THE ORIGINAL PASSBOOK-SYSTEM
061200*    CONVERSION EXACTLY - IT ADDS THE PLAN AMOUNT INTO THE
061300*    RUNNING BALANCE TWICE.  BRANCH ACCOUNTING SIGNED OFF ON
061400*    LEAVING IT AS-IS IN 94-08 (REQ 3390) RATHER THAN RISK A
061500*    RECONCILIATION MISMATCH AGAINST YEARS OF POSTED HISTORY.
061600*    DO NOT "FIX" THIS WITHOUT A CHANGE REQUEST.
061700*
061800     PERFORM 910-FIND-CUST-SAVINGS-PLAN.
061900     IF SAV-TAB-IDX > SAV-TABLE-COUNT
062000         MOVE 'SAVINGS PLAN NOT FOUND' TO WS-REJECT-REASON
062100         MOVE 'N' TO WS-REQ-OK
062200     ELSE
062300         COMPUTE WS-ALL-SAVED =
062400                 ST-AMOUNT (SAV-TAB-IDX) +
062500                 (ST-INTEREST-EARNED (SAV-TAB-IDX) +
062600                  ST-AMOUNT (SAV-TAB-IDX))
062700         COMPUTE WS-TOTAL-EARNED =
062800                 CT-BALANCE (CUST-IDX) + WS-ALL-SAVED
062900         COMPUTE CT-BALANCE (CUST-IDX) =
063000                 CT-BALANCE (CUST-IDX) + WS-TOTAL-EARNED
063100         MOVE 'Y' TO ST-REMOVED-FLAG (SAV-TAB-IDX)
063200         MOVE 'N' TO ST-ACTIVE-FLAG (SAV-TAB-IDX)
063300         ADD 1 TO NUM-SAVECLOSE-PROCESSED
063400         ADD WS-TOTAL-EARNED TO TOT-AMOUNT-POSTED
063450         ADD WS-TOTAL-EARNED TO TOT-SAVECLOSE-AMOUNT
063500     END-IF.
063510*
063520*    260-PROCESS-INQUIRY - ADDED 11-02 (REQ 0762).  RESOLVES A
063530*    CUSTOMER BY ID (REQ-CUST-ID NOT ZERO) OR BY ACCOUNT NUMBER/
063540*    EMAIL (REQ-TARGET) THROUGH THE SAME BKL3040 SUBPROGRAM
063550*    210-PROCESS-TRANSFER USES FOR THE BENEFICIARY SIDE OF A
063560*    TRANSFER, JUST DRIVEN IN MODE 'I' OR 'A' INSTEAD.  A
063570*    SUCCESSFUL LOOKUP PRINTS A CUSTOMER DETAIL LINE; A LOOKUP
063580*    THAT FINDS NOBODY REJECTS THE REQUEST THE SAME WAY EVERY
063590*    OTHER REQUEST TYPE DOES, THROUGH WS-REJECT-REASON.
063600*
063610*    NEITHER LOOKUP FIELD SURVIVES FROM A PRIOR CALL - BOTH ARE
063620*    CLEARED HERE BEFORE THE ONE THIS REQUEST ACTUALLY NEEDS IS
063630*    SET, SINCE WS-LOOKUP-REQUEST IS SHARED WITH
063640*    210-PROCESS-TRANSFER AND MUST NOT CARRY A STALE VALUE OVER
063650*    FROM THE LAST REQUEST THAT USED IT.
063660*
063670 260-PROCESS-INQUIRY.
063680     MOVE SPACES TO WS-LOOKUP-TARGET WS-LOOKUP-BANK-NAME.
063690     MOVE ZEROS  TO WS-LOOKUP-CUST-ID.
063700     IF REQ-CUST-ID NOT = ZEROS
063710         MOVE 'I' TO WS-LOOKUP-MODE
063720         MOVE REQ-CUST-ID TO WS-LOOKUP-CUST-ID
063730     ELSE
063740         MOVE 'A' TO WS-LOOKUP-MODE
063750         MOVE REQ-TARGET TO WS-LOOKUP-TARGET
063760     END-IF.
063770     CALL 'BKL3040' USING CUST-TABLE, CUST-TABLE-COUNT,
063780             WS-LOOKUP-REQUEST, WS-LOOKUP-RESULT.
063790     IF NOT WS-LOOKUP-FOUND
063800         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
063810         MOVE 'N' TO WS-REQ-OK
063820     ELSE
063830         MOVE WS-LOOKUP-RESULT-CUST-ID  TO RPT-INQ-CUST-ID
063840         MOVE WS-LOOKUP-RESULT-ACCT-NBR TO RPT-INQ-ACCT-NBR
063850         MOVE WS-LOOKUP-RESULT-EMAIL    TO RPT-INQ-EMAIL
063860         MOVE WS-LOOKUP-RESULT-FNAME    TO RPT-INQ-FNAME
063870         MOVE WS-LOOKUP-RESULT-LNAME    TO RPT-INQ-LNAME
063880         MOVE WS-LOOKUP-RESULT-BALANCE  TO RPT-INQ-BALANCE
063890         WRITE REPORT-RECORD FROM RPT-INQUIRY-DETAIL
063900     END-IF.
063910*
063920*    299-REPORT-REJECT - PRINTS ONE DETAIL LINE FOR EVERY
063930*    REQUEST THAT FAILED VALIDATION, PULLING THE TYPE CODE,
063940*    CUSTOMER ID, AND AMOUNT STRAIGHT OFF THE REQUEST RECORD
063950*    AND THE REASON TEXT SET BY WHICHEVER PARAGRAPH REJECTED IT.
063960 299-REPORT-REJECT.
063970     ADD 1 TO NUM-REQ-REJECTED.
063980     MOVE REQ-TYPE          TO RPT-REJ-TYPE.
063990     MOVE REQ-CUST-ID       TO RPT-REJ-CUST-ID.
064000     MOVE REQ-AMOUNT        TO RPT-REJ-AMOUNT.
064100     MOVE WS-REJECT-REASON  TO RPT-REJ-REASON.
064200     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
064400*
064410*    700-OPEN-FILES - OPENS ALL EIGHT FILES.  ONLY THE CUSTOMER
064420*    MASTER AND THE REQUEST FILE ARE STATUS-CHECKED HERE - A
064430*    BAD OPEN ON EITHER ONE MEANS THIS RUN CANNOT DO ANYTHING
064440*    USEFUL, SO WS-REQ-EOF IS FORCED ON TO SKIP THE PROCESSING
064450*    LOOP ENTIRELY.
064500 700-OPEN-FILES.
064600     OPEN INPUT  CUSTOMER-FILE
064700                 SAVINGS-FILE
064800                 PARM-FILE
064900                 REQUEST-FILE
065000          OUTPUT CUSTOMER-FILE-OUT
065100                 SAVINGS-FILE-OUT
065200                 TRANSACTION-FILE
065300                 SAVHIST-FILE
065400                 REPORT-FILE.
065500     IF WS-CUSTFILE-STATUS NOT = '00'
065600         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC:'
065700                 WS-CUSTFILE-STATUS
065800         MOVE 16 TO RETURN-CODE
065900         MOVE 'Y' TO WS-REQ-EOF
066000     END-IF.
066100     IF WS-REQFILE-STATUS NOT = '00'
066200         DISPLAY 'ERROR OPENING REQUEST FILE. RC:'
066300                 WS-REQFILE-STATUS
066400         MOVE 16 TO RETURN-CODE
066500         MOVE 'Y' TO WS-REQ-EOF
066600     END-IF.
066700*
066710*    705-LOAD-PARAMETERS - SAME ONE-RECORD READ AS BKI3010'S
066720*    COPY OF THIS PARAGRAPH, TOLERATING AN EMPTY PARM FILE FOR
066730*    NON-PRODUCTION TEST REGIONS.
066800 705-LOAD-PARAMETERS.
066900     READ PARM-FILE
067000         AT END DISPLAY 'PARM FILE EMPTY - USING ZERO RATES'.
067100     IF WS-PARMFILE-STATUS NOT = '00' AND NOT = '10'
067200         DISPLAY 'ERROR READING PARM FILE. RC:'
067300                 WS-PARMFILE-STATUS
067400     END-IF.
067500*
067510*    710-READ-REQUEST-FILE - THE READ-AHEAD PRIMER/ADVANCE FOR
067520*    THE REQUEST LOOP - CALLED ONCE BEFORE THE LOOP STARTS AND
067600*    ONCE AT THE BOTTOM OF EVERY PASS THROUGH
067605*    100-PROCESS-REQUEST.
067610 710-READ-REQUEST-FILE.
067700     READ REQUEST-FILE
067800         AT END MOVE 'Y' TO WS-REQ-EOF.
067900*
067910*    715-LOAD-CUSTOMER-TABLE - IDENTICAL SHAPE TO BKI3010'S
067920*    710-LOAD-CUSTOMER-TABLE, NUMBERED DIFFERENTLY ONLY BECAUSE
067930*    THIS PROGRAM ALSO OWNS A 710-READ-REQUEST-FILE IN THE SAME
067940*    NUMBER BAND.
068000 715-LOAD-CUSTOMER-TABLE.
068100     READ CUSTOMER-FILE
068200         AT END MOVE 'Y' TO WS-CUST-EOF.
068300     IF WS-CUST-EOF NOT = 'Y'
068400         ADD 1 TO CUST-TABLE-COUNT
068500         SET CUST-TAB-IDX TO CUST-TABLE-COUNT
068600         MOVE CUST-ID             TO CT-CUST-ID (CUST-TAB-IDX)
068700         MOVE CUST-ACCOUNT-NUMBER TO CT-ACCOUNT-NUMBER
068800                                               (CUST-TAB-IDX)
068900         MOVE CUST-EMAIL          TO CT-EMAIL (CUST-TAB-IDX)
069000         MOVE CUST-USERNAME       TO CT-USERNAME (CUST-TAB-IDX)
069100         MOVE CUST-FIRST-NAME     TO CT-FIRST-NAME (CUST-TAB-IDX)
069200         MOVE CUST-LAST-NAME      TO CT-LAST-NAME (CUST-TAB-IDX)
069300         MOVE CUST-BANK-NAME      TO CT-BANK-NAME (CUST-TAB-IDX)
069400         MOVE CUST-BALANCE        TO CT-BALANCE (CUST-TAB-IDX)
069500         MOVE CUST-DATE-OF-BIRTH  TO CT-DATE-OF-BIRTH
069600                                               (CUST-TAB-IDX)
069700     END-IF.
069800*
069810*    716-LOAD-SAVINGS-TABLE - APPENDS ONE ENTRY PER READ, ALSO
069820*    FORCING ST-REMOVED-FLAG TO 'N' ON THE WAY IN SINCE A PLAN
069830*    COMING OFF SAVFILE IS BY DEFINITION STILL ON THE BOOKS -
069840*    ONLY 250-PROCESS-SAVECLOSE EVER SETS THAT FLAG TO 'Y'.
069900 716-LOAD-SAVINGS-TABLE.
070000     READ SAVINGS-FILE INTO SAV-RECORD
070100         AT END MOVE 'Y' TO WS-SAV-EOF.
070200     IF WS-SAV-EOF NOT = 'Y'
070300         ADD 1 TO SAV-TABLE-COUNT
070400         SET SAV-TAB-IDX TO SAV-TABLE-COUNT
070500         MOVE SAV-ID              TO ST-SAV-ID (SAV-TAB-IDX)
070600         MOVE SAV-CUST-ID         TO ST-CUST-ID (SAV-TAB-IDX)
070700         MOVE SAV-TYPE            TO ST-SAV-TYPE (SAV-TAB-IDX)
070800         MOVE SAV-AMOUNT          TO ST-AMOUNT (SAV-TAB-IDX)
070900         MOVE SAV-INTEREST-EARNED TO ST-INTEREST-EARNED
071000                                               (SAV-TAB-IDX)
071100         MOVE SAV-INTEREST-RATE   TO ST-INTEREST-RATE
071200                                               (SAV-TAB-IDX)
071300         MOVE SAV-ACTIVE-FLAG     TO ST-ACTIVE-FLAG (SAV-TAB-IDX)
071400         MOVE SAV-START-DATE      TO ST-START-DATE (SAV-TAB-IDX)
071500         MOVE SAV-MATURITY-DATE   TO ST-MATURITY-DATE
071600                                               (SAV-TAB-IDX)
071700         MOVE SAV-DESCRIPTION     TO ST-DESCRIPTION
071800                                               (SAV-TAB-IDX)
071900         MOVE 'N'                 TO ST-REMOVED-FLAG
072000                                               (SAV-TAB-IDX)
072100     END-IF.
072200*
072210*    790-CLOSE-FILES - ONE CLOSE, ALL EIGHT FILES.  NO STATUS
072220*    CHECK - SAME REASONING AS BKI3010, THE WORK IS ALREADY
072230*    ON DISK BY THIS POINT IN THE RUN.
072300 790-CLOSE-FILES.
072400     CLOSE CUSTOMER-FILE     CUSTOMER-FILE-OUT
072500           SAVINGS-FILE      SAVINGS-FILE-OUT
072600           PARM-FILE         REQUEST-FILE
072700           TRANSACTION-FILE  SAVHIST-FILE
072800           REPORT-FILE.
072900*
072910*    800-INIT-REPORT - PAGE-ONE HEADER, SAME PATTERN AS
072920*    BKI3010'S PARAGRAPH OF THE SAME NAME.
073000 800-INIT-REPORT.
073100     MOVE CURRENT-YEAR   TO RPT-YY.
073200     MOVE CURRENT-MONTH  TO RPT-MM.
073300     MOVE CURRENT-DAY    TO RPT-DD.
073400     MOVE CURRENT-HOUR   TO RPT-HH.
073500     MOVE CURRENT-MINUTE TO RPT-MIN.
073600     MOVE CURRENT-SECOND TO RPT-SS.
073700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
073800*
073810*    810-WRITE-CUSTOMER-FILE - REWRITES EVERY ENTRY IN
073820*    CUST-TABLE UNCONDITIONALLY - UNLIKE THE SAVINGS TABLE,
073830*    NO CUSTOMER ROW IS EVER DROPPED FROM THIS FILE.
073900 810-WRITE-CUSTOMER-FILE.
073910*
073920*    FIELD-BY-FIELD MOVE FROM THE TABLE ENTRY INTO CUST-RECORD
073930*    RATHER THAN A SINGLE GROUP MOVE - THE TABLE ENTRY CARRIES
073940*    A TRAILING FILLER PAD THE COPYBOOK RECORD DOES NOT SHARE,
073950*    SO A GROUP MOVE WOULD MISALIGN EVERY FIELD AFTER
073960*    CT-DATE-OF-BIRTH.
073970*
074000     MOVE CT-CUST-ID (CUST-IDX)        TO CUST-ID.
074100     MOVE CT-ACCOUNT-NUMBER (CUST-IDX) TO CUST-ACCOUNT-NUMBER.
074200     MOVE CT-EMAIL (CUST-IDX)          TO CUST-EMAIL.
074300     MOVE CT-USERNAME (CUST-IDX)       TO CUST-USERNAME.
074400     MOVE CT-FIRST-NAME (CUST-IDX)     TO CUST-FIRST-NAME.
074500     MOVE CT-LAST-NAME (CUST-IDX)      TO CUST-LAST-NAME.
074600     MOVE CT-BANK-NAME (CUST-IDX)      TO CUST-BANK-NAME.
074700     MOVE CT-BALANCE (CUST-IDX)        TO CUST-BALANCE.
074800     MOVE CT-DATE-OF-BIRTH (CUST-IDX)  TO CUST-DATE-OF-BIRTH.
074900     WRITE CUST-REC-OUT FROM CUST-RECORD.
075000*
075010*    815-WRITE-SAVINGS-FILE - THE ONE MASTER-REWRITE PARAGRAPH
075020*    THAT IS CONDITIONAL - AN ENTRY WHOSE ST-REMOVED-FLAG IS 'Y'
075030*    (SET BY 250-PROCESS-SAVECLOSE) IS SIMPLY SKIPPED, SO A
075040*    CLOSED PLAN NEVER MAKES IT BACK OUT TO SAVOUT.
075100 815-WRITE-SAVINGS-FILE.
075200     IF ST-REMOVED-FLAG (SAV-IDX) NOT = 'Y'
075300         MOVE ST-SAV-ID (SAV-IDX)          TO SAV-ID
075400         MOVE ST-CUST-ID (SAV-IDX)         TO SAV-CUST-ID
075500         MOVE ST-SAV-TYPE (SAV-IDX)        TO SAV-TYPE
075600         MOVE ST-AMOUNT (SAV-IDX)          TO SAV-AMOUNT
075700         MOVE ST-INTEREST-EARNED (SAV-IDX) TO SAV-INTEREST-EARNED
075800         MOVE ST-INTEREST-RATE (SAV-IDX)   TO SAV-INTEREST-RATE
075900         MOVE ST-ACTIVE-FLAG (SAV-IDX)     TO SAV-ACTIVE-FLAG
076000         MOVE ST-START-DATE (SAV-IDX)      TO SAV-START-DATE
076100         MOVE ST-MATURITY-DATE (SAV-IDX)   TO SAV-MATURITY-DATE
076200         MOVE ST-DESCRIPTION (SAV-IDX)     TO SAV-DESCRIPTION
076300         WRITE SAV-REC-OUT FROM SAV-RECORD
076400     END-IF.
076500*
076510*    830-WRITE-TRAN-REC - BUMPS THE 77-LEVEL WS-NEXT-TRN-ID
076520*    COUNTER AND WRITES ONE TRANSACTION ROW.  CALLED TWICE PER
076530*    TRANSFER (215-POST-TRANSFER) AND ONCE PER DEPOSIT
076540*    (200-PROCESS-DEPOSIT) - NEVER CALLED FOR SAVINGS ACTIVITY,
076550*    WHICH LOGS TO SAVHIST INSTEAD VIA 835 BELOW.
076600 830-WRITE-TRAN-REC.
076700     ADD 1 TO WS-NEXT-TRN-ID.
076800     MOVE WS-NEXT-TRN-ID    TO TRN-ID.
076900     MOVE WS-TRN-CUST-ID    TO TRN-CUST-ID.
077000     MOVE WS-TRN-TYPE       TO TRN-TYPE.
077100     MOVE WS-TRN-BANK-NAME  TO TRN-BANK-NAME.
077200     MOVE REQ-AMOUNT        TO TRN-AMOUNT.
077300     MOVE WS-NOW-CCYYMMDDHHMMSS TO TRN-TIMESTAMP.
077400     MOVE REQ-DESCRIPTION   TO TRN-DESCRIPTION.
077500     WRITE TRN-REC-OUT FROM TRN-RECORD.
077600*
077610*    835-WRITE-SAVHIST-REC - CALLED ONLY FROM 230-PROCESS-
077620*    SAVETOPUP AND 240-PROCESS-SAVEWDRAW; WS-SHY-TYPE IS SET BY
077630*    THE CALLER IMMEDIATELY BEFORE THE PERFORM SO THIS
077640*    PARAGRAPH DOES NOT NEED TO KNOW WHICH DIRECTION THE MONEY
077650*    MOVED.
077700 835-WRITE-SAVHIST-REC.
077800     MOVE ST-SAV-ID (SAV-TAB-IDX) TO SHY-SAV-ID.
077900     MOVE WS-SHY-TYPE             TO SHY-MOVEMENT-TYPE.
078000     MOVE REQ-AMOUNT              TO SHY-AMOUNT.
078100     MOVE WS-NOW-CCYYMMDDHHMMSS   TO SHY-MOVEMENT-DATE.
078200     WRITE SHY-REC-OUT FROM SHY-RECORD.
078300*
078310*    860-REPORT-CONTROL-TOTALS - SIX DETAIL LINES, ONE PER
078320*    REQUEST TYPE, PLUS A SEVENTH FOR REJECTS.  EACH OF THE SIX
078325*    REQUEST-TYPE LINES MOVES ITS OWN TOT-xxxxxxx-AMOUNT
078327*    ACCUMULATOR (SEE THE 11-02 CHANGE LOG NOTE ON REPORT-TOTALS
078330*    ABOVE) INTO RPT-AMOUNT SO EACH LINE SHOWS ITS OWN DOLLAR
078340*    TOTAL RATHER THAN ALL SIX SHARING TOT-AMOUNT-POSTED, WHICH
078350*    IS STILL CARRIED FOR THE GRAND-TOTAL LINE PRINTED BY
078360*    870-REPORT-GRAND-TOTAL BELOW.  THE REJECT LINE HAS NO
078370*    DOLLAR TOTAL OF ITS OWN SINCE A REJECTED REQUEST NEVER
078380*    POSTS ANY MONEY.
078400 860-REPORT-CONTROL-TOTALS.
078500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
078600     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
078700     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
078800     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
078900
079000     MOVE 'DEPOSIT      '   TO RPT-TYPE.
079100     MOVE NUM-DEPOSIT-REQUESTS  TO RPT-NUM-REQ.
079200     MOVE NUM-DEPOSIT-PROCESSED TO RPT-NUM-PROC.
079300     MOVE TOT-DEPOSIT-AMOUNT    TO RPT-AMOUNT.
079400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
079500
079600     MOVE 'TRANSFER     '   TO RPT-TYPE.
079700     MOVE NUM-TRANSFER-REQUESTS  TO RPT-NUM-REQ.
079800     MOVE NUM-TRANSFER-PROCESSED TO RPT-NUM-PROC.
079850     MOVE TOT-TRANSFER-AMOUNT    TO RPT-AMOUNT.
079900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
080000
080100     MOVE 'SAVENEW      '   TO RPT-TYPE.
080200     MOVE NUM-SAVENEW-REQUESTS  TO RPT-NUM-REQ.
080300     MOVE NUM-SAVENEW-PROCESSED TO RPT-NUM-PROC.
080350     MOVE TOT-SAVENEW-AMOUNT    TO RPT-AMOUNT.
080400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
080500
080600     MOVE 'SAVETOPUP    '   TO RPT-TYPE.
080700     MOVE NUM-SAVETOPUP-REQUESTS  TO RPT-NUM-REQ.
080800     MOVE NUM-SAVETOPUP-PROCESSED TO RPT-NUM-PROC.
080850     MOVE TOT-SAVETOPUP-AMOUNT    TO RPT-AMOUNT.
080900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
081000
081100     MOVE 'SAVEWDRAW    '   TO RPT-TYPE.
081200     MOVE NUM-SAVEWDRAW-REQUESTS  TO RPT-NUM-REQ.
081300     MOVE NUM-SAVEWDRAW-PROCESSED TO RPT-NUM-PROC.
081350     MOVE TOT-SAVEWDRAW-AMOUNT    TO RPT-AMOUNT.
081400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
081500
081600     MOVE 'SAVECLOSE    '   TO RPT-TYPE.
081700     MOVE NUM-SAVECLOSE-REQUESTS  TO RPT-NUM-REQ.
081800     MOVE NUM-SAVECLOSE-PROCESSED TO RPT-NUM-PROC.
081850     MOVE TOT-SAVECLOSE-AMOUNT    TO RPT-AMOUNT.
081900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
082000
082100     MOVE 'REJECTED     '   TO RPT-TYPE.
082200     MOVE NUM-REQ-REJECTED  TO RPT-NUM-REQ.
082300     MOVE ZEROS             TO RPT-NUM-PROC.
082350     MOVE ZEROS             TO RPT-AMOUNT.
082400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
082500*
082510*    870-REPORT-GRAND-TOTAL - COMPTROLLER'S LINE, SAME 2003
082520*    ADDITION AS BKI3010'S PARAGRAPH OF THE SAME NAME.
082600 870-REPORT-GRAND-TOTAL.
082700     MOVE TOT-AMOUNT-POSTED TO RPT-GRAND-AMOUNT.
082800     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
082900
083000 900-FIND-CUST-BY-ID.
083100*
083200*    SETS CUST-IDX TO THE TABLE POSITION OF REQ-CUST-ID, OR TO
083300*    CUST-TABLE-COUNT + 1 (A GUARANTEED OUT-OF-RANGE SENTINEL)
083400*    WHEN NO SUCH CUSTOMER IS ON FILE.
083500*
083600     SET CUST-TAB-IDX TO 1.
083700     SEARCH CUST-TAB-ENTRY
083800         AT END SET CUST-IDX TO CUST-TABLE-COUNT
083900                ADD 1 TO CUST-IDX
084000         WHEN CT-CUST-ID (CUST-TAB-IDX) = REQ-CUST-ID
084100             SET CUST-IDX TO CUST-TAB-IDX.
084200
084300 910-FIND-CUST-SAVINGS-PLAN.
084400*
084500*    SETS SAV-TAB-IDX TO THE TABLE POSITION OF THE OPEN PLAN
084600*    NAMED IN REQ-TARGET FOR THE CUSTOMER IN REQ-CUST-ID, OR TO
084700*    SAV-TABLE-COUNT + 1 WHEN NO SUCH PLAN IS OWNED BY THAT
084800*    CUSTOMER.
084900*
085000     PERFORM 900-FIND-CUST-BY-ID.
085100     MOVE REQ-TARGET (1:9) TO WS-SAV-ID-TARGET.
085200     SET SAV-TAB-IDX TO 1.
085300     SEARCH SAV-TAB-ENTRY
085400         AT END SET SAV-TAB-IDX TO SAV-TABLE-COUNT
085500                ADD 1 TO SAV-TAB-IDX
085600         WHEN ST-SAV-ID (SAV-TAB-IDX) = WS-SAV-ID-TARGET
085700              AND ST-CUST-ID (SAV-TAB-IDX) = REQ-CUST-ID
085800              AND ST-REMOVED-FLAG (SAV-TAB-IDX) NOT = 'Y'
085900             CONTINUE.
