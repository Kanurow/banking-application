000100*****************************************************************
000200* CUSTREC   --  CUSTOMER MASTER RECORD                          *
000300*                                                                *
000400*   ONE ENTRY PER DEPOSIT ACCOUNT HOLDER.  KEYED BY CUST-ID.     *
000500*   USED AS THE FD RECORD FOR CUSTFILE/CUSTOUT AND AS THE        *
000600*   WORKING-STORAGE TABLE ENTRY WHEN THE MASTER IS LOADED FOR    *
000700*   RANDOM LOOKUP BY BKT3020 AND BKI3010.                        *
000800*                                                                *
000900*   88-73  RJP  INITIAL CUT - CARRIES ID, ACCOUNT, EMAIL, NAME,  *
001000*                BALANCE AND BIRTH DATE ONLY.  NO CONTACT BLOCK. *
001100*   91-11  DHS  ADDED CUST-BANK-NAME WHEN INTERSTATE CLEARING    *
001200*                WENT LIVE (REQ 4471).                           *
001300*   96-04  KLM  DOB REDEFINED INTO YY/MM/DD FOR THE AGE-EDIT     *
001400*                RUN (REQ 5528).                                 *
001500*****************************************************************
001600 01  CUST-RECORD.
001700     05  CUST-ID                     PIC 9(9).
001800     05  CUST-ACCOUNT-NUMBER         PIC X(10).
001900     05  CUST-EMAIL                  PIC X(40).
002000     05  CUST-USERNAME               PIC X(20).
002100     05  CUST-FIRST-NAME             PIC X(20).
002200     05  CUST-LAST-NAME              PIC X(20).
002300     05  CUST-BANK-NAME              PIC X(15).
002400     05  CUST-BALANCE                PIC S9(11)V99 COMP-3.
002500     05  CUST-DATE-OF-BIRTH          PIC 9(8).
002600     05  CUST-DOB-GROUP REDEFINES CUST-DATE-OF-BIRTH.
002700         10  CUST-DOB-YY             PIC 9(4).
002800         10  CUST-DOB-MM             PIC 9(2).
002900         10  CUST-DOB-DD             PIC 9(2).
003000     05  FILLER                      PIC X(11).
